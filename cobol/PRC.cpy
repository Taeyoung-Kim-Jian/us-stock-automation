000100*----------------------------------------------------------*             
000110* PRC  -  PRICE MASTER RECORD.  ONE PER SYMBOL PER TRADING               
000120*         DATE.  KEYED LOGICALLY BY PRC-SYMBOL/PRC-DATE -                
000130*         PRICES FILE ITSELF IS PLAIN LINE SEQUENTIAL, SO                
000140*         BOTH PROGRAMS REWRITE THE WHOLE FILE FROM THE                  
000150*         IN-MEMORY PRICE TABLE.  PRC-PATTERN IS SPACES                  
000160*         UNTIL STOCKPAT CLASSIFIES THE CLOSE.                           
000170*----------------------------------------------------------*             
000180     05  PRC-SYMBOL              PIC X(10).                              
000190     05  PRC-DATE                PIC X(10).                              
000200     05  PRC-OPEN                PIC 9(7)V9(4).                          
000210     05  PRC-HIGH                PIC 9(7)V9(4).                          
000220     05  PRC-LOW                 PIC 9(7)V9(4).                          
000230     05  PRC-CLOSE               PIC 9(7)V9(4).                          
000240     05  PRC-VOLUME              PIC 9(12).                              
000250     05  PRC-PATTERN             PIC X(12).                              
000260     05  FILLER                  PIC X(04).                              
