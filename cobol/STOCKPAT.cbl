000100 IDENTIFICATION DIVISION.                                                
000110 PROGRAM-ID. STOCKPAT.                                                   
000120 AUTHOR. R A SEBASTIAN.                                                  
000130 INSTALLATION. LIBERTY SECURITIES - MARKET DATA DESK.                    
000140 DATE-WRITTEN. 12/02/1987.                                               
000150 DATE-COMPILED.                                                          
000160 SECURITY. COMPANY CONFIDENTIAL - DAILY BATCH - DESK USE ONLY.           
000170*REMARKS AND MODIFICATIONS.                                              
000180**************************************************************           
000190* REMARKS:                                                               
000200* BOX-PATTERN CLASSIFIER.  RUNS AFTER STOCKUPD HAS POSTED                
000210* TODAY'S PRICE ROW.  FOR EACH SYMBOL, FINDS THE B-POINT                 
000220* INTERVAL THAT COVERS TODAY AND GRADES THE CLOSE AGAINST                
000230* THE PRIOR PIVOT PRICES - BREAKOUT, PULLBACK, BOX, WARNING              
000240* OR COLLAPSE.  REPLACES THE CHARTIST'S HAND-DRAWN BOX CHART             
000250* THAT USED TO GO UP ON THE DESK WALL EVERY MORNING.                     
000260*                                                                        
000270**************************************************************           
000280*  MODIFICATION HISTORY:                                                 
000290*                                                                        
000300*   MODIFIED: 12/02/1987                                                 
000310*   PROGRAMMER: R A SEBASTIAN                                            
000320*   MODIFICATION: ORIGINAL WRITE-UP.  FIVE-WAY CLASSIFICATION            
000330*                 PER THE CHARTIST'S BOX METHOD.                         
000340*                                                                        
000350*   MODIFIED: 04/11/1990                                                 
000360*   PROGRAMMER: R A SEBASTIAN                                            
000370*   MODIFICATION: INTERVAL SEARCH NOW STOPS AT THE FIRST                 
000380*                 MATCHING B-POINT INSTEAD OF THE LAST - DESK            
000390*                 WAS GETTING STALE CLASSIFICATIONS WHEN A               
000400*                 SYMBOL HAD MORE THAN ONE OPEN INTERVAL.                
000410*                                                                        
000420*   MODIFIED: 07/29/1993                                                 
000430*   PROGRAMMER: D L MERCER                                               
000440*   MODIFICATION: SECOND-B NOW DEFAULTS TO MAX-B WHEN THE                
000450*                 SYMBOL HAS ONLY ONE PRIOR PRICE - TICKET               
000460*                 93-0502, WAS ABENDING ON NEW LISTINGS.                 
000470*                                                                        
000480*   MODIFIED: 10/14/1996                                                 
000490*   PROGRAMMER: D L MERCER                                               
000500*   MODIFICATION: MID-B CHANGED TO THE UPPER MEDIAN PER THE              
000510*                 CHARTIST'S REVISED METHOD - TICKET 96-0819.            
000520*                                                                        
000530*   MODIFIED: 11/05/1998                                                 
000540*   PROGRAMMER: J W CLENDON                                              
000550*   MODIFICATION: Y2K REVIEW - ALL B-DATE/RUN-DATE COMPARISONS           
000560*                 CONFIRMED FULL 4-DIGIT YEAR, STRING                    
000570*                 COMPARE ONLY, NO WINDOWING - TICKET 98-0734.           
000580*                                                                        
000590*   MODIFIED: 08/17/2000                                                 
000600*   PROGRAMMER: S T HOLLOWAY                                             
000610*   MODIFICATION: SKIPPED COUNT BROKEN OUT FROM PROCESSED ON             
000620*                 THE SUMMARY LINE PER AUDIT REQUEST -                   
000630*                 TICKET 00-0277.                                        
000640*                                                                        
000650*   MODIFIED:                                                            
000660*   PROGRAMMER:                                                          
000670*   MODIFICATION:                                                        
000680*                                                                        
000690**************************************************************           
000700 ENVIRONMENT DIVISION.                                                   
000710 CONFIGURATION SECTION.                                                  
000720 SOURCE-COMPUTER. IBM-RS6000.                                            
000730 OBJECT-COMPUTER. IBM-RS6000.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.                                                           
000800     COPY RUNSEL.                                                        
000810     COPY BPTSEL.                                                        
000820     COPY PRCSEL.                                                        
000830     SELECT PRLINE ASSIGN TO PATRPT                                      
000840            FILE STATUS IS PRT-FILE-STATUS                               
000850            ORGANIZATION IS LINE SEQUENTIAL.                             
000860 DATA DIVISION.                                                          
000870 FILE SECTION.                                                           
000880 FD  RUNPARM-FILE                                                        
000890     RECORDING MODE IS F                                                 
000900     BLOCK CONTAINS 0 RECORDS                                            
000910     LABEL RECORDS ARE STANDARD.                                         
000920 01  RUN-RECORD.                                                         
000930     COPY RUN.                                                           
000940*                                                                        
000950 FD  BTPOINTS-FILE                                                       
000960     RECORDING MODE IS F                                                 
000970     BLOCK CONTAINS 0 RECORDS                                            
000980     LABEL RECORDS ARE STANDARD.                                         
000990 01  BPT-RECORD.                                                         
001000     COPY BPT.                                                           
001010*                                                                        
001020 FD  PRICES-FILE                                                         
001030     RECORDING MODE IS F                                                 
001040     BLOCK CONTAINS 0 RECORDS                                            
001050     LABEL RECORDS ARE STANDARD.                                         
001060 01  PRC-RECORD.                                                         
001070     COPY PRC.                                                           
001080*                                                                        
001090 FD  PRLINE                                                              
001100     RECORDING MODE IS F                                                 
001110     BLOCK CONTAINS 0 RECORDS                                            
001120     LABEL RECORDS ARE STANDARD.                                         
001130 01  LINEPR                          PIC X(132).                         
001140*                                                                        
001150 WORKING-STORAGE SECTION.                                                
001160*                                                                        
001170 01  WS-PROGRAM-ID                   PIC X(08) VALUE "STOCKPAT".         
001180*                                                                        
001190 01  RUN-FILE-STATUS                 PIC X(02) VALUE SPACES.             
001200     88  RUN-OK                          VALUE "00".                     
001210     88  RUN-EOF                         VALUE "10".                     
001220 01  BPT-FILE-STATUS                 PIC X(02) VALUE SPACES.             
001230     88  BPT-OK                          VALUE "00".                     
001240     88  BPT-EOF                         VALUE "10".                     
001250 01  PRC-FILE-STATUS                 PIC X(02) VALUE SPACES.             
001260     88  PRC-OK                          VALUE "00".                     
001270     88  PRC-EOF                         VALUE "10".                     
001280 01  PRT-FILE-STATUS                 PIC X(02) VALUE SPACES.             
001290     88  PRT-OK                          VALUE "00".                     
001300*                                                                        
001310 01  WS-EOF-SWITCHES.                                                    
001320     05  EOF-BPT                     PIC X     VALUE "N".                
001330     05  EOF-PRC                     PIC X     VALUE "N".                
001340*                                                                        
001350*---------------------------------------------------------*              
001360* RUN CONTROL TOTALS - ALL KEPT PACKED, PER DESK STANDARD.               
001370*---------------------------------------------------------*              
001380 01  RUN-TOTALS.                                                         
001390     05  WS-SYM-COUNT                PIC S9(4) COMP-3 VALUE ZERO.        
001400     05  WS-BPT-COUNT                PIC S9(4) COMP-3 VALUE ZERO.        
001410     05  WS-PRC-COUNT                PIC S9(4) COMP-3 VALUE ZERO.        
001420     05  WS-PROCESSED-COUNT          PIC S9(4) COMP-3 VALUE ZERO.        
001430     05  WS-SKIPPED-COUNT            PIC S9(4) COMP-3 VALUE ZERO.        
001440*                                                                        
001450 01  WORK-INDICES.                                                       
001460     05  WS-SYM-IDX                  PIC S9(4) COMP VALUE ZERO.          
001470     05  WS-BPT-IDX                  PIC S9(4) COMP VALUE ZERO.          
001480     05  WS-PRC-IDX                  PIC S9(4) COMP VALUE ZERO.          
001490     05  WS-SORT-I                   PIC S9(4) COMP VALUE ZERO.          
001500     05  WS-SORT-J                   PIC S9(4) COMP VALUE ZERO.          
001510     05  WS-DEDUP-OUT-IDX            PIC S9(4) COMP VALUE ZERO.          
001520     05  WS-SYM-BPT-COUNT            PIC S9(4) COMP VALUE ZERO.          
001530     05  WS-SYM-BPT-IDX              PIC S9(4) COMP VALUE ZERO.          
001540     05  WS-INTERVAL-IDX             PIC S9(4) COMP VALUE ZERO.          
001550     05  WS-PRIOR-COUNT              PIC S9(4) COMP VALUE ZERO.          
001560     05  WS-PRIOR-IDX                PIC S9(4) COMP VALUE ZERO.          
001570     05  WS-MID-SUB                  PIC S9(4) COMP VALUE ZERO.          
001580*                                                                        
001590 01  WORK-SWITCHES.                                                      
001600     05  WS-FOUND-SW                 PIC X     VALUE "N".                
001610         88  WS-FOUND                    VALUE "Y".                      
001620     05  WS-INTERVAL-FOUND-SW        PIC X     VALUE "N".                
001630         88  WS-INTERVAL-FOUND           VALUE "Y".                      
001640     05  WS-PRICE-FOUND-SW           PIC X     VALUE "N".                
001650         88  WS-PRICE-FOUND               VALUE "Y".                     
001660*                                                                        
001670 01  WS-SYM-SWAP                     PIC X(10).                          
001680 01  WS-DATE-SWAP                    PIC X(10).                          
001690 01  WS-PRICE-SWAP                   PIC 9(7)V9(4).                      
001700 01  WS-CURRENT-SYMBOL               PIC X(10).                          
001710 01  WS-INTERVAL-END                 PIC X(10).                          
001720 01  WS-TODAY-DATE                   PIC X(10).                          
001730 01  WS-TODAY-DATE-X REDEFINES WS-TODAY-DATE.                            
001740     05  WS-TODAY-YYYY                PIC X(04).                         
001750     05  FILLER                       PIC X(01).                         
001760     05  WS-TODAY-MM                  PIC X(02).                         
001770     05  FILLER                       PIC X(01).                         
001780     05  WS-TODAY-DD                  PIC X(02).                         
001790*                                                                        
001800 01  WS-TODAY-CLOSE                  PIC 9(7)V9(4).                      
001810 01  WS-MAX-B                        PIC 9(7)V9(4).                      
001820 01  WS-SECOND-B                     PIC 9(7)V9(4).                      
001830 01  WS-MID-B                        PIC 9(7)V9(4).                      
001840 01  WS-MIN-B                        PIC 9(7)V9(4).                      
001850 01  WS-PATTERN-RESULT               PIC X(12).                          
001860*                                                                        
001870*---------------------------------------------------------*              
001880* THE FIVE BOX-PATTERN CODES, LOADED AS ELEMENTARY VALUE                 
001890* CLAUSES AND VIEWED AS A SEARCHABLE TABLE THROUGH THE                   
001900* REDEFINES - SAME TECHNIQUE THE DESK USES FOR THE NYSE                  
001910* LIST OVER IN STOCKUPD.                                                 
001920*---------------------------------------------------------*              
001930 01  PATTERN-CODE-LIST.                                                  
001940     05  FILLER                       PIC X(12) VALUE                    
001950         "BREAKOUT".                                                     
001960     05  FILLER                       PIC X(12) VALUE                    
001970         "BRK-PULLBACK".                                                 
001980     05  FILLER                       PIC X(12) VALUE                    
001990         "BOX-RANGE".                                                    
002000     05  FILLER                       PIC X(12) VALUE                    
002010         "BREAKDOWN".                                                    
002020     05  FILLER                       PIC X(12) VALUE                    
002030         "COLLAPSE".                                                     
002040 01  PATTERN-CODE-TABLE REDEFINES PATTERN-CODE-LIST.                     
002050     05  PATTERN-CODE-ENTRY           PIC X(12)                          
002060                                       OCCURS 5 TIMES.                   
002070*                                                                        
002080*---------------------------------------------------------*              
002090* WORKING TABLES - SLURPED FROM THE TWO INPUT FILES ONE                  
002100* TIME EACH AT THE START OF THE RUN.  ONLY THE PRICE TABLE               
002110* IS REWRITTEN - B-POINTS ARE READ-ONLY TO THIS PROGRAM.                 
002120*---------------------------------------------------------*              
002130 01  WS-SYM-TABLE.                                                       
002140     05  WS-SYM-ENTRY                 PIC X(10)                          
002150                                       OCCURS 600 TIMES.                 
002160*                                                                        
002170 01  WS-BPT-TABLE.                                                       
002180     05  WS-BPT-ENTRY OCCURS 3000 TIMES.                                 
002190         10  WS-BPT-T-SYMBOL           PIC X(10).                        
002200         10  WS-BPT-T-DATE             PIC X(10).                        
002210         10  WS-BPT-T-PRICE            PIC 9(7)V9(4).                    
002220         10  WS-BPT-T-EXCHANGE         PIC X(06).                        
002230*                                                                        
002240 01  WS-PRC-TABLE.                                                       
002250     05  WS-PRC-ENTRY OCCURS 3000 TIMES.                                 
002260         10  WS-PRC-T-SYMBOL           PIC X(10).                        
002270         10  WS-PRC-T-DATE             PIC X(10).                        
002280         10  WS-PRC-T-OPEN             PIC 9(7)V9(4).                    
002290         10  WS-PRC-T-HIGH             PIC 9(7)V9(4).                    
002300         10  WS-PRC-T-LOW              PIC 9(7)V9(4).                    
002310         10  WS-PRC-T-CLOSE            PIC 9(7)V9(4).                    
002320         10  WS-PRC-T-VOLUME           PIC 9(12).                        
002330         10  WS-PRC-T-PATTERN          PIC X(12).                        
002340*                                                                        
002350*---------------------------------------------------------*              
002360* ONE SYMBOL'S B-POINTS, PULLED OUT OF WS-BPT-TABLE AND                  
002370* SORTED ASCENDING BY B-DATE FOR THE INTERVAL SEARCH.                    
002380*---------------------------------------------------------*              
002390 01  WS-SYM-BPT-TABLE.                                                   
002400     05  WS-SYM-BPT-ENTRY OCCURS 300 TIMES.                              
002410         10  WS-SYM-BPT-DATE           PIC X(10).                        
002420         10  WS-SYM-BPT-PRICE          PIC 9(7)V9(4).                    
002430*                                                                        
002440*---------------------------------------------------------*              
002450* PRIOR-PRICE WORK AREA FOR THE MAX/SECOND/MID/MIN                       
002460* STATISTICS.  THE EDIT VIEW IS CARRIED FOR THE DESK'S                   
002470* DIAGNOSTIC DISPLAY OF A SYMBOL'S PRIOR PRICE LADDER.                   
002480*---------------------------------------------------------*              
002490 01  WS-PRIOR-PRICE-AREA.                                                
002500     05  WS-PRIOR-PRICE-SLOT          PIC 9(7)V9(4)                      
002510                                       OCCURS 300 TIMES.                 
002520 01  WS-PRIOR-PRICE-DISPLAY REDEFINES WS-PRIOR-PRICE-AREA.               
002530     05  WS-PRIOR-PRICE-EDIT          PIC ZZZZZZ9.9999                   
002540                                       OCCURS 300 TIMES.                 
002550*                                                                        
002560*---------------------------------------------------------*              
002570* REPORT LINES.                                                          
002580*---------------------------------------------------------*              
002590 01  SUMMARY-LINE-1.                                                     
002600     05  FILLER                        PIC X(16) VALUE                   
002610         "TOTAL SYMBOLS: ".                                              
002620     05  SL1-TOTAL                      PIC ZZZ9.                        
002630     05  FILLER                        PIC X(112) VALUE SPACE.           
002640*                                                                        
002650 01  SUMMARY-LINE-2.                                                     
002660     05  FILLER                        PIC X(18) VALUE                   
002670         "PROCESSED COUNT: ".                                            
002680     05  SL2-PROCESSED                  PIC ZZZ9.                        
002690     05  FILLER                        PIC X(110) VALUE SPACE.           
002700*                                                                        
002710 01  SUMMARY-LINE-3.                                                     
002720     05  FILLER                        PIC X(16) VALUE                   
002730         "SKIPPED COUNT: ".                                              
002740     05  SL3-SKIPPED                    PIC ZZZ9.                        
002750     05  FILLER                        PIC X(112) VALUE SPACE.           
002760*                                                                        
002770 PROCEDURE DIVISION.                                                     
002780*                                                                        
002790 1000-MAIN-RTN.                                                          
002800     PERFORM OPEN-ROUTINE THRU OPEN-ROUTINE-EXIT.                        
002810     PERFORM READ-RUNPARM-RTN THRU READ-RUNPARM-EXIT.                    
002820     PERFORM LOAD-BPT-RTN THRU LOAD-BPT-EXIT.                            
002830     PERFORM LOAD-PRC-RTN THRU LOAD-PRC-EXIT.                            
002840     PERFORM BUILD-SYMBOL-RTN THRU BUILD-SYMBOL-EXIT.                    
002850     PERFORM PROCESS-ONE-SYMBOL-RTN THRU PROCESS-ONE-SYMBOL-EXIT         
002860         VARYING WS-SYM-IDX FROM 1 BY 1                                  
002870         UNTIL WS-SYM-IDX > WS-SYM-COUNT.                                
002880     PERFORM REWRITE-PRC-RTN THRU REWRITE-PRC-EXIT.                      
002890     PERFORM PRINT-SUMMARY-RTN THRU PRINT-SUMMARY-EXIT.                  
002900     PERFORM CLOSE-ROUTINE THRU CLOSE-ROUTINE-EXIT.                      
002910     STOP RUN.                                                           
002920*                                                                        
002930 OPEN-ROUTINE.                                                           
002940     OPEN INPUT RUNPARM-FILE.                                            
002950     IF NOT RUN-OK                                                       
002960         DISPLAY "RUNPARM OPEN FAILED: " RUN-FILE-STATUS                 
002970         STOP RUN.                                                       
002980     OPEN OUTPUT PRLINE.                                                 
002990     IF NOT PRT-OK                                                       
003000         DISPLAY "PRLINE OPEN FAILED: " PRT-FILE-STATUS                  
003010         STOP RUN.                                                       
003020 OPEN-ROUTINE-EXIT.                                                      
003030     EXIT.                                                               
003040*                                                                        
003050 READ-RUNPARM-RTN.                                                       
003060     READ RUNPARM-FILE                                                   
003070         AT END                                                          
003080         DISPLAY "RUNPARM FILE IS EMPTY - ABORTING"                      
003090         PERFORM CLOSE-ROUTINE                                           
003100         STOP RUN.                                                       
003110     MOVE RUN-DATE TO WS-TODAY-DATE.                                     
003120     CLOSE RUNPARM-FILE.                                                 
003130 READ-RUNPARM-EXIT.                                                      
003140     EXIT.                                                               
003150*                                                                        
003160 LOAD-BPT-RTN.                                                           
003170     OPEN INPUT BTPOINTS-FILE.                                           
003180     IF NOT BPT-OK                                                       
003190         DISPLAY "BTPOINTS OPEN FAILED: " BPT-FILE-STATUS                
003200         STOP RUN.                                                       
003210     MOVE "N" TO EOF-BPT.                                                
003220     PERFORM READ-BPT-RTN THRU READ-BPT-EXIT                             
003230         UNTIL EOF-BPT = "Y".                                            
003240     CLOSE BTPOINTS-FILE.                                                
003250 LOAD-BPT-EXIT.                                                          
003260     EXIT.                                                               
003270*                                                                        
003280 READ-BPT-RTN.                                                           
003290     READ BTPOINTS-FILE                                                  
003300         AT END                                                          
003310         MOVE "Y" TO EOF-BPT                                             
003320         GO TO READ-BPT-EXIT.                                            
003330     IF WS-BPT-COUNT NOT < 3000                                          
003340         DISPLAY "WS-BPT-TABLE FULL - INCREASE OCCURS"                   
003350         PERFORM CLOSE-ROUTINE                                           
003360         STOP RUN.                                                       
003370     ADD 1 TO WS-BPT-COUNT.                                              
003380     MOVE BPT-SYMBOL   TO WS-BPT-T-SYMBOL (WS-BPT-COUNT).                
003390     MOVE BPT-DATE     TO WS-BPT-T-DATE (WS-BPT-COUNT).                  
003400     MOVE BPT-PRICE    TO WS-BPT-T-PRICE (WS-BPT-COUNT).                 
003410     MOVE BPT-EXCHANGE TO WS-BPT-T-EXCHANGE (WS-BPT-COUNT).              
003420 READ-BPT-EXIT.                                                          
003430     EXIT.                                                               
003440*                                                                        
003450 LOAD-PRC-RTN.                                                           
003460     OPEN INPUT PRICES-FILE.                                             
003470     IF NOT PRC-OK                                                       
003480         DISPLAY "PRICES OPEN FAILED: " PRC-FILE-STATUS                  
003490         STOP RUN.                                                       
003500     MOVE "N" TO EOF-PRC.                                                
003510     PERFORM READ-PRC-RTN THRU READ-PRC-EXIT                             
003520         UNTIL EOF-PRC = "Y".                                            
003530     CLOSE PRICES-FILE.                                                  
003540 LOAD-PRC-EXIT.                                                          
003550     EXIT.                                                               
003560*                                                                        
003570 READ-PRC-RTN.                                                           
003580     READ PRICES-FILE                                                    
003590         AT END                                                          
003600         MOVE "Y" TO EOF-PRC                                             
003610         GO TO READ-PRC-EXIT.                                            
003620     IF WS-PRC-COUNT NOT < 3000                                          
003630         DISPLAY "WS-PRC-TABLE FULL - INCREASE OCCURS"                   
003640         PERFORM CLOSE-ROUTINE                                           
003650         STOP RUN.                                                       
003660     ADD 1 TO WS-PRC-COUNT.                                              
003670     MOVE PRC-SYMBOL  TO WS-PRC-T-SYMBOL (WS-PRC-COUNT).                 
003680     MOVE PRC-DATE    TO WS-PRC-T-DATE (WS-PRC-COUNT).                   
003690     MOVE PRC-OPEN    TO WS-PRC-T-OPEN (WS-PRC-COUNT).                   
003700     MOVE PRC-HIGH    TO WS-PRC-T-HIGH (WS-PRC-COUNT).                   
003710     MOVE PRC-LOW     TO WS-PRC-T-LOW (WS-PRC-COUNT).                    
003720     MOVE PRC-CLOSE   TO WS-PRC-T-CLOSE (WS-PRC-COUNT).                  
003730     MOVE PRC-VOLUME  TO WS-PRC-T-VOLUME (WS-PRC-COUNT).                 
003740     MOVE PRC-PATTERN TO WS-PRC-T-PATTERN (WS-PRC-COUNT).                
003750 READ-PRC-EXIT.                                                          
003760     EXIT.                                                               
003770*                                                                        
003780*---------------------------------------------------------*              
003790* BUILD-SYMBOL-RTN - SAME TREATMENT AS STOCKUPD'S UNIVERSE               
003800* BUILD.  KEEP THE TWO IN STEP IF EITHER ONE CHANGES.                    
003810*---------------------------------------------------------*              
003820 BUILD-SYMBOL-RTN.                                                       
003830     MOVE WS-BPT-COUNT TO WS-SYM-COUNT.                                  
003840     PERFORM COPY-SYMBOL-RTN THRU COPY-SYMBOL-EXIT                       
003850         VARYING WS-BPT-IDX FROM 1 BY 1                                  
003860         UNTIL WS-BPT-IDX > WS-SYM-COUNT.                                
003870     PERFORM SORT-SYM-OUTER-RTN THRU SORT-SYM-OUTER-EXIT                 
003880         VARYING WS-SORT-I FROM 1 BY 1                                   
003890         UNTIL WS-SORT-I > WS-SYM-COUNT.                                 
003900     MOVE 1 TO WS-DEDUP-OUT-IDX.                                         
003910     PERFORM DEDUP-SYM-RTN THRU DEDUP-SYM-EXIT                           
003920         VARYING WS-SORT-I FROM 2 BY 1                                   
003930         UNTIL WS-SORT-I > WS-SYM-COUNT.                                 
003940     MOVE WS-DEDUP-OUT-IDX TO WS-SYM-COUNT.                              
003950 BUILD-SYMBOL-EXIT.                                                      
003960     EXIT.                                                               
003970*                                                                        
003980 COPY-SYMBOL-RTN.                                                        
003990     MOVE WS-BPT-T-SYMBOL (WS-BPT-IDX)                                   
004000                               TO WS-SYM-ENTRY (WS-BPT-IDX).             
004010 COPY-SYMBOL-EXIT.                                                       
004020     EXIT.                                                               
004030*                                                                        
004040 SORT-SYM-OUTER-RTN.                                                     
004050     PERFORM SORT-SYM-INNER-RTN THRU SORT-SYM-INNER-EXIT                 
004060         VARYING WS-SORT-J FROM 1 BY 1                                   
004070         UNTIL WS-SORT-J > WS-SYM-COUNT - WS-SORT-I.                     
004080 SORT-SYM-OUTER-EXIT.                                                    
004090     EXIT.                                                               
004100*                                                                        
004110 SORT-SYM-INNER-RTN.                                                     
004120     IF WS-SYM-ENTRY (WS-SORT-J) > WS-SYM-ENTRY (WS-SORT-J + 1)          
004130         MOVE WS-SYM-ENTRY (WS-SORT-J)     TO WS-SYM-SWAP                
004140         MOVE WS-SYM-ENTRY (WS-SORT-J + 1)                               
004150                               TO WS-SYM-ENTRY (WS-SORT-J)               
004160         MOVE WS-SYM-SWAP                                                
004170                           TO WS-SYM-ENTRY (WS-SORT-J + 1)               
004180     END-IF.                                                             
004190 SORT-SYM-INNER-EXIT.                                                    
004200     EXIT.                                                               
004210*                                                                        
004220 DEDUP-SYM-RTN.                                                          
004230     IF WS-SYM-ENTRY (WS-SORT-I) NOT =                                   
004240                             WS-SYM-ENTRY (WS-DEDUP-OUT-IDX)             
004250         ADD 1 TO WS-DEDUP-OUT-IDX                                       
004260         MOVE WS-SYM-ENTRY (WS-SORT-I)                                   
004270                           TO WS-SYM-ENTRY (WS-DEDUP-OUT-IDX)            
004280     END-IF.                                                             
004290 DEDUP-SYM-EXIT.                                                         
004300     EXIT.                                                               
004310*                                                                        
004320*---------------------------------------------------------*              
004330* PROCESS-ONE-SYMBOL-RTN - ONE PASS PER SYMBOL IN THE                    
004340* UNIVERSE.  PULLS THE SYMBOL'S B-POINTS, FINDS THE                      
004350* INTERVAL THAT COVERS TODAY, GRADES THE CLOSE AND POSTS                 
004360* THE PATTERN CODE.                                                      
004370*---------------------------------------------------------*              
004380 PROCESS-ONE-SYMBOL-RTN.                                                 
004390     MOVE WS-SYM-ENTRY (WS-SYM-IDX) TO WS-CURRENT-SYMBOL.                
004400     PERFORM BUILD-SYM-BPT-RTN THRU BUILD-SYM-BPT-EXIT.                  
004410     IF WS-SYM-BPT-COUNT < 2                                             
004420         ADD 1 TO WS-SKIPPED-COUNT                                       
004430     ELSE                                                                
004440         PERFORM SORT-SYM-BPT-OUTER-RTN THRU                             
004450                 SORT-SYM-BPT-OUTER-EXIT                                 
004460             VARYING WS-SORT-I FROM 1 BY 1                               
004470             UNTIL WS-SORT-I > WS-SYM-BPT-COUNT                          
004480         MOVE "N" TO WS-INTERVAL-FOUND-SW                                
004490         PERFORM FIND-INTERVAL-RTN THRU FIND-INTERVAL-EXIT               
004500             VARYING WS-INTERVAL-IDX FROM 2 BY 1                         
004510             UNTIL WS-INTERVAL-IDX > WS-SYM-BPT-COUNT                    
004520                OR WS-INTERVAL-FOUND                                     
004530         IF NOT WS-INTERVAL-FOUND                                        
004540             ADD 1 TO WS-SKIPPED-COUNT                                   
004550         ELSE                                                            
004560             PERFORM COMPUTE-PRIOR-STATS-RTN THRU                        
004570                     COMPUTE-PRIOR-STATS-EXIT                            
004580             MOVE "N" TO WS-PRICE-FOUND-SW                               
004590             PERFORM FIND-TODAY-PRICE-RTN THRU                           
004600                     FIND-TODAY-PRICE-EXIT                               
004610                 VARYING WS-PRC-IDX FROM 1 BY 1                          
004620                 UNTIL WS-PRC-IDX > WS-PRC-COUNT                         
004630                    OR WS-PRICE-FOUND                                    
004640             IF NOT WS-PRICE-FOUND                                       
004650                 ADD 1 TO WS-SKIPPED-COUNT                               
004660             ELSE                                                        
004670                 PERFORM CLASSIFY-PATTERN-RTN THRU                       
004680                         CLASSIFY-PATTERN-EXIT                           
004690                 MOVE WS-PATTERN-RESULT                                  
004700                         TO WS-PRC-T-PATTERN (WS-PRC-IDX)                
004710                 ADD 1 TO WS-PROCESSED-COUNT                             
004720             END-IF                                                      
004730         END-IF                                                          
004740     END-IF.                                                             
004750 PROCESS-ONE-SYMBOL-EXIT.                                                
004760     EXIT.                                                               
004770*                                                                        
004780 BUILD-SYM-BPT-RTN.                                                      
004790     MOVE ZERO TO WS-SYM-BPT-COUNT.                                      
004800     PERFORM EXTRACT-SYM-BPT-RTN THRU EXTRACT-SYM-BPT-EXIT               
004810         VARYING WS-BPT-IDX FROM 1 BY 1                                  
004820         UNTIL WS-BPT-IDX > WS-BPT-COUNT.                                
004830 BUILD-SYM-BPT-EXIT.                                                     
004840     EXIT.                                                               
004850*                                                                        
004860 EXTRACT-SYM-BPT-RTN.                                                    
004870     IF WS-BPT-T-SYMBOL (WS-BPT-IDX) = WS-CURRENT-SYMBOL                 
004880         ADD 1 TO WS-SYM-BPT-COUNT                                       
004890         MOVE WS-BPT-T-DATE (WS-BPT-IDX)                                 
004900                 TO WS-SYM-BPT-DATE (WS-SYM-BPT-COUNT)                   
004910         MOVE WS-BPT-T-PRICE (WS-BPT-IDX)                                
004920                 TO WS-SYM-BPT-PRICE (WS-SYM-BPT-COUNT)                  
004930     END-IF.                                                             
004940 EXTRACT-SYM-BPT-EXIT.                                                   
004950     EXIT.                                                               
004960*                                                                        
004970*---------------------------------------------------------*              
004980* SORT-SYM-BPT-OUTER-RTN - BUBBLE SORT OF THE SYMBOL'S                   
004990* B-POINTS ASCENDING BY B-DATE.                                          
005000*---------------------------------------------------------*              
005010 SORT-SYM-BPT-OUTER-RTN.                                                 
005020     PERFORM SORT-SYM-BPT-INNER-RTN THRU                                 
005030             SORT-SYM-BPT-INNER-EXIT                                     
005040         VARYING WS-SORT-J FROM 1 BY 1                                   
005050         UNTIL WS-SORT-J > WS-SYM-BPT-COUNT - WS-SORT-I.                 
005060 SORT-SYM-BPT-OUTER-EXIT.                                                
005070     EXIT.                                                               
005080*                                                                        
005090 SORT-SYM-BPT-INNER-RTN.                                                 
005100     IF WS-SYM-BPT-DATE (WS-SORT-J) >                                    
005110                         WS-SYM-BPT-DATE (WS-SORT-J + 1)                 
005120         MOVE WS-SYM-BPT-DATE (WS-SORT-J)   TO WS-DATE-SWAP              
005130         MOVE WS-SYM-BPT-PRICE (WS-SORT-J)  TO WS-PRICE-SWAP             
005140         MOVE WS-SYM-BPT-DATE (WS-SORT-J + 1)                            
005150                             TO WS-SYM-BPT-DATE (WS-SORT-J)              
005160         MOVE WS-SYM-BPT-PRICE (WS-SORT-J + 1)                           
005170                             TO WS-SYM-BPT-PRICE (WS-SORT-J)             
005180         MOVE WS-DATE-SWAP                                               
005190                         TO WS-SYM-BPT-DATE (WS-SORT-J + 1)              
005200         MOVE WS-PRICE-SWAP                                              
005210                         TO WS-SYM-BPT-PRICE (WS-SORT-J + 1)             
005220     END-IF.                                                             
005230 SORT-SYM-BPT-INNER-EXIT.                                                
005240     EXIT.                                                               
005250*                                                                        
005260*---------------------------------------------------------*              
005270* FIND-INTERVAL-RTN - INTERVAL I IS [B-DATE(I), B-DATE(I+1)]             
005280* OR, FOR THE LAST B-POINT, [B-DATE(I), TODAY].  FIRST                   
005290* INTERVAL WHOSE SPAN INCLUDES TODAY WINS.                               
005300*---------------------------------------------------------*              
005310 FIND-INTERVAL-RTN.                                                      
005320     IF WS-INTERVAL-IDX < WS-SYM-BPT-COUNT                               
005330         MOVE WS-SYM-BPT-DATE (WS-INTERVAL-IDX + 1)                      
005340                                   TO WS-INTERVAL-END                    
005350     ELSE                                                                
005360         MOVE WS-TODAY-DATE        TO WS-INTERVAL-END                    
005370     END-IF.                                                             
005380     IF WS-SYM-BPT-DATE (WS-INTERVAL-IDX) <= WS-TODAY-DATE               
005390        AND WS-TODAY-DATE <= WS-INTERVAL-END                             
005400         MOVE "Y" TO WS-INTERVAL-FOUND-SW                                
005410     END-IF.                                                             
005420 FIND-INTERVAL-EXIT.                                                     
005430     EXIT.                                                               
005440*                                                                        
005450*---------------------------------------------------------*              
005460* COMPUTE-PRIOR-STATS-RTN - PRIOR PRICES ARE B-POINTS                    
005470* 1 .. (WS-INTERVAL-IDX - 1), SORTED ASCENDING.  MID-B IS                
005480* THE UPPER MEDIAN, PER THE CHARTIST'S REVISED METHOD.                   
005490*---------------------------------------------------------*              
005500 COMPUTE-PRIOR-STATS-RTN.                                                
005510     COMPUTE WS-PRIOR-COUNT = WS-INTERVAL-IDX - 1.                       
005520     PERFORM COPY-PRIOR-PRICE-RTN THRU COPY-PRIOR-PRICE-EXIT             
005530         VARYING WS-PRIOR-IDX FROM 1 BY 1                                
005540         UNTIL WS-PRIOR-IDX > WS-PRIOR-COUNT.                             
005550     PERFORM SORT-PRIOR-OUTER-RTN THRU SORT-PRIOR-OUTER-EXIT              
005560         VARYING WS-SORT-I FROM 1 BY 1                                    
005570         UNTIL WS-SORT-I > WS-PRIOR-COUNT.                                
005575     DISPLAY "  " WS-CURRENT-SYMBOL " PRIOR LADDER - "                    
005576             WS-PRIOR-COUNT " PRICE(S):".                                 
005577     PERFORM DISPLAY-PRIOR-LADDER-RTN THRU DISPLAY-PRIOR-LADDER-EXIT      
005578         VARYING WS-PRIOR-IDX FROM 1 BY 1                                 
005579         UNTIL WS-PRIOR-IDX > WS-PRIOR-COUNT.                             
005580     MOVE WS-PRIOR-PRICE-SLOT (WS-PRIOR-COUNT)  TO WS-MAX-B.
005590     MOVE WS-PRIOR-PRICE-SLOT (1)                TO WS-MIN-B.            
005600     IF WS-PRIOR-COUNT = 1                                               
005610         MOVE WS-MAX-B TO WS-SECOND-B                                    
005620     ELSE                                                                
005630         MOVE WS-PRIOR-PRICE-SLOT (WS-PRIOR-COUNT - 1)                   
005640                                              TO WS-SECOND-B             
005650     END-IF.                                                             
005660     COMPUTE WS-MID-SUB = (WS-PRIOR-COUNT / 2) + 1.                      
005670     MOVE WS-PRIOR-PRICE-SLOT (WS-MID-SUB)       TO WS-MID-B.            
005680 COMPUTE-PRIOR-STATS-EXIT.                                               
005690     EXIT.                                                               
005700*                                                                        
005710 COPY-PRIOR-PRICE-RTN.                                                   
005720     MOVE WS-SYM-BPT-PRICE (WS-PRIOR-IDX)                                
005730                         TO WS-PRIOR-PRICE-SLOT (WS-PRIOR-IDX).          
005740 COPY-PRIOR-PRICE-EXIT.
005750     EXIT.
005760*                                                                         
005761* DISPLAY-PRIOR-LADDER-RTN - WALKS THE SORTED LADDER AND                
005762* WRITES EACH RUNG TO THE JOB LOG FOR THE DESK'S REVIEW.                
005763 DISPLAY-PRIOR-LADDER-RTN.                                              
005764     DISPLAY "    RUNG " WS-PRIOR-IDX ": "                           
005765             WS-PRIOR-PRICE-EDIT (WS-PRIOR-IDX).                     
005766 DISPLAY-PRIOR-LADDER-EXIT.                                            
005767     EXIT.                                                             
005768*                                                                         
005770 SORT-PRIOR-OUTER-RTN.                                               
005780     PERFORM SORT-PRIOR-INNER-RTN THRU SORT-PRIOR-INNER-EXIT             
005790         VARYING WS-SORT-J FROM 1 BY 1                                   
005800         UNTIL WS-SORT-J > WS-PRIOR-COUNT - WS-SORT-I.                   
005810 SORT-PRIOR-OUTER-EXIT.                                                  
005820     EXIT.                                                               
005830*                                                                        
005840 SORT-PRIOR-INNER-RTN.                                                   
005850     IF WS-PRIOR-PRICE-SLOT (WS-SORT-J) >                                
005860                        WS-PRIOR-PRICE-SLOT (WS-SORT-J + 1)              
005870         MOVE WS-PRIOR-PRICE-SLOT (WS-SORT-J)  TO WS-PRICE-SWAP          
005880         MOVE WS-PRIOR-PRICE-SLOT (WS-SORT-J + 1)                        
005890                         TO WS-PRIOR-PRICE-SLOT (WS-SORT-J)              
005900         MOVE WS-PRICE-SWAP                                              
005910                     TO WS-PRIOR-PRICE-SLOT (WS-SORT-J + 1)              
005920     END-IF.                                                             
005930 SORT-PRIOR-INNER-EXIT.                                                  
005940     EXIT.                                                               
005950*                                                                        
005960 FIND-TODAY-PRICE-RTN.                                                   
005970     IF WS-PRC-T-SYMBOL (WS-PRC-IDX) = WS-CURRENT-SYMBOL                 
005980        AND WS-PRC-T-DATE (WS-PRC-IDX) = WS-TODAY-DATE                   
005990         MOVE "Y" TO WS-PRICE-FOUND-SW                                   
006000         MOVE WS-PRC-T-CLOSE (WS-PRC-IDX) TO WS-TODAY-CLOSE              
006010     END-IF.                                                             
006020 FIND-TODAY-PRICE-EXIT.                                                  
006030     EXIT.                                                               
006040*                                                                        
006050*---------------------------------------------------------*              
006060* CLASSIFY-PATTERN-RTN - FIVE-WAY CASCADE, FIRST TRUE WINS.              
006070* RULES 1-3 ARE STRICT GREATER-THAN, RULE 4 IS GREATER-OR-               
006080* EQUAL.                                                                 
006090*---------------------------------------------------------*              
006100 CLASSIFY-PATTERN-RTN.                                                   
006110     IF WS-TODAY-CLOSE > WS-MAX-B                                        
006120         MOVE PATTERN-CODE-ENTRY (1) TO WS-PATTERN-RESULT                
006130     ELSE                                                                
006140         IF WS-TODAY-CLOSE > WS-SECOND-B                                 
006150             MOVE PATTERN-CODE-ENTRY (2) TO WS-PATTERN-RESULT            
006160         ELSE                                                            
006170             IF WS-TODAY-CLOSE > WS-MID-B                                
006180                 MOVE PATTERN-CODE-ENTRY (3)                             
006190                                       TO WS-PATTERN-RESULT              
006200             ELSE                                                        
006210                 IF WS-TODAY-CLOSE >= WS-MIN-B                           
006220                     MOVE PATTERN-CODE-ENTRY (4)                         
006230                                       TO WS-PATTERN-RESULT              
006240                 ELSE                                                    
006250                     MOVE PATTERN-CODE-ENTRY (5)                         
006260                                       TO WS-PATTERN-RESULT              
006270                 END-IF                                                  
006280             END-IF                                                      
006290         END-IF                                                          
006300     END-IF.                                                             
006310 CLASSIFY-PATTERN-EXIT.                                                  
006320     EXIT.                                                               
006330*                                                                        
006340*---------------------------------------------------------*              
006350* REWRITE-PRC-RTN - PRICES FILE IS PLAIN SEQUENTIAL, SO THE              
006360* UPDATED TABLE IS WRITTEN BACK AS A BRAND-NEW FILE.                     
006370*---------------------------------------------------------*              
006380 REWRITE-PRC-RTN.                                                        
006390     OPEN OUTPUT PRICES-FILE.                                            
006400     IF NOT PRC-OK                                                       
006410         DISPLAY "PRICES REOPEN FAILED: " PRC-FILE-STATUS                
006420         STOP RUN.                                                       
006430     PERFORM WRITE-ONE-PRC-RTN THRU WRITE-ONE-PRC-EXIT                   
006440         VARYING WS-PRC-IDX FROM 1 BY 1                                  
006450         UNTIL WS-PRC-IDX > WS-PRC-COUNT.                                
006460     CLOSE PRICES-FILE.                                                  
006470 REWRITE-PRC-EXIT.                                                       
006480     EXIT.                                                               
006490*                                                                        
006500 WRITE-ONE-PRC-RTN.                                                      
006510     MOVE WS-PRC-T-SYMBOL (WS-PRC-IDX)  TO PRC-SYMBOL.                   
006520     MOVE WS-PRC-T-DATE (WS-PRC-IDX)    TO PRC-DATE.                     
006530     MOVE WS-PRC-T-OPEN (WS-PRC-IDX)    TO PRC-OPEN.                     
006540     MOVE WS-PRC-T-HIGH (WS-PRC-IDX)    TO PRC-HIGH.                     
006550     MOVE WS-PRC-T-LOW (WS-PRC-IDX)     TO PRC-LOW.                      
006560     MOVE WS-PRC-T-CLOSE (WS-PRC-IDX)   TO PRC-CLOSE.                    
006570     MOVE WS-PRC-T-VOLUME (WS-PRC-IDX)  TO PRC-VOLUME.                   
006580     MOVE WS-PRC-T-PATTERN (WS-PRC-IDX) TO PRC-PATTERN.                  
006590     WRITE PRC-RECORD.                                                   
006600 WRITE-ONE-PRC-EXIT.                                                     
006610     EXIT.                                                               
006620*                                                                        
006630 PRINT-SUMMARY-RTN.                                                      
006640     MOVE SPACES TO LINEPR.                                              
006650     MOVE WS-SYM-COUNT TO SL1-TOTAL.                                     
006660     WRITE LINEPR FROM SUMMARY-LINE-1 AFTER ADVANCING 2.                 
006670     MOVE SPACES TO LINEPR.                                              
006680     MOVE WS-PROCESSED-COUNT TO SL2-PROCESSED.                           
006690     WRITE LINEPR FROM SUMMARY-LINE-2 AFTER ADVANCING 1.                 
006700     MOVE SPACES TO LINEPR.                                              
006710     MOVE WS-SKIPPED-COUNT TO SL3-SKIPPED.                               
006720     WRITE LINEPR FROM SUMMARY-LINE-3 AFTER ADVANCING 1.                 
006730 PRINT-SUMMARY-EXIT.                                                     
006740     EXIT.                                                               
006750*                                                                        
006760 CLOSE-ROUTINE.                                                          
006770     DISPLAY "STOCKPAT - SYMBOLS: " WS-SYM-COUNT                         
006780             " PROCESSED: " WS-PROCESSED-COUNT                           
006790             " SKIPPED: " WS-SKIPPED-COUNT.                              
006800     CLOSE PRLINE.                                                       
006810 CLOSE-ROUTINE-EXIT.                                                     
006820     EXIT.                                                               
