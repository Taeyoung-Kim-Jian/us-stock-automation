000100 IDENTIFICATION DIVISION.                                                
000110 PROGRAM-ID. STOCKUPD.                                                   
000120 AUTHOR. R A SEBASTIAN.                                                  
000130 INSTALLATION. LIBERTY SECURITIES - MARKET DATA DESK.                    
000140 DATE-WRITTEN. 11/14/1987.                                               
000150 DATE-COMPILED.                                                          
000160 SECURITY. COMPANY CONFIDENTIAL - DAILY BATCH - DESK USE ONLY.           
000170*REMARKS AND MODIFICATIONS.                                              
000180**************************************************************           
000190* REMARKS:                                                               
000200* DAILY PRICE INGEST.  BUILDS TODAY'S ROW IN THE PRICE MASTER            
000210* FOR EVERY SYMBOL CARRIED IN THE B-POINT HISTORY FILE AND               
000220* KEEPS THE B-POINT FILE'S EXCHANGE TAG CURRENT.  REPLACES               
000230* THE DESK'S MANUAL TICKER-TAPE LOG AND THE NASDAQ/NYSE WIRE             
000240* RECONCILIATION THAT USED TO RUN ON THIS DESK.                          
000250*                                                                        
000260**************************************************************           
000270*  MODIFICATION HISTORY:                                                 
000280*                                                                        
000290*   MODIFIED: 11/14/1987                                                 
000300*   PROGRAMMER: R A SEBASTIAN                                            
000310*   MODIFICATION: ORIGINAL WRITE-UP.                                     
000320*                                                                        
000330*   MODIFIED: 03/02/1989                                                 
000340*   PROGRAMMER: R A SEBASTIAN                                            
000350*   MODIFICATION: ADDED THE NAS-TO-NYS FALLBACK LOOKUP - DESK            
000360*                 WAS LOSING QUOTES ON DUAL-LISTED NAMES.                
000370*                                                                        
000380*   MODIFIED: 09/18/1991                                                 
000390*   PROGRAMMER: D L MERCER                                               
000400*   MODIFICATION: EXPANDED THE NYSE REFERENCE TABLE - MORE               
000410*                 BANKS AND INDUSTRIALS ADDED PER COMPLIANCE             
000420*                 REQUEST 91-114.                                        
000430*                                                                        
000440*   MODIFIED: 06/05/1994                                                 
000450*   PROGRAMMER: D L MERCER                                               
000460*   MODIFICATION: OPEN/HIGH/LOW NOW DEFAULT TO LAST WHEN THE             
000470*                 FEED SENDS ZERO - TICKET 94-0261.                      
000480*                                                                        
000490*   MODIFIED: 01/22/1997                                                 
000500*   PROGRAMMER: J W CLENDON                                              
000510*   MODIFICATION: B-POINT EXCHANGE UPSERT NOW STUBS A NEW                
000520*                 B-POINT ROW WHEN THE SYMBOL HAS NONE YET -             
000530*                 TICKET 97-0045.                                        
000540*                                                                        
000550*   MODIFIED: 11/03/1998                                                 
000560*   PROGRAMMER: J W CLENDON                                              
000570*   MODIFICATION: Y2K REVIEW - RUN-DATE AND ALL B-DATE/PRICE-            
000580*                 DATE COMPARISONS CONFIRMED FULL 4-DIGIT                
000590*                 YEAR, NO WINDOWING LOGIC IN THIS PROGRAM -             
000600*                 TICKET 98-0733.                                        
000610*                                                                        
000620*   MODIFIED: 02/09/2001                                                 
000630*   PROGRAMMER: S T HOLLOWAY                                             
000640*   MODIFICATION: SUCCESS RATE NOW CARRIED TO ONE DECIMAL ON             
000650*                 THE SUMMARY LINE PER AUDIT REQUEST -                   
000660*                 TICKET 01-0118.                                        
000670*                                                                        
000680*   MODIFIED:                                                            
000690*   PROGRAMMER:                                                          
000700*   MODIFICATION:                                                        
000710*                                                                        
000720**************************************************************           
000730 ENVIRONMENT DIVISION.                                                   
000740 CONFIGURATION SECTION.                                                  
000750 SOURCE-COMPUTER. IBM-RS6000.                                            
000760 OBJECT-COMPUTER. IBM-RS6000.
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.                                                           
000830     COPY RUNSEL.                                                        
000840     COPY BPTSEL.                                                        
000850     COPY QUOSEL.                                                        
000860     COPY PRCSEL.                                                        
000870     SELECT PRLINE ASSIGN TO RUNRPT                                      
000880            FILE STATUS IS PRT-FILE-STATUS                               
000890            ORGANIZATION IS LINE SEQUENTIAL.                             
000900 DATA DIVISION.                                                          
000910 FILE SECTION.                                                           
000920 FD  RUNPARM-FILE                                                        
000930     RECORDING MODE IS F                                                 
000940     BLOCK CONTAINS 0 RECORDS                                            
000950     LABEL RECORDS ARE STANDARD.                                         
000960 01  RUN-RECORD.                                                         
000970     COPY RUN.                                                           
000980*                                                                        
000990 FD  BTPOINTS-FILE                                                       
001000     RECORDING MODE IS F                                                 
001010     BLOCK CONTAINS 0 RECORDS                                            
001020     LABEL RECORDS ARE STANDARD.                                         
001030 01  BPT-RECORD.                                                         
001040     COPY BPT.                                                           
001050*                                                                        
001060 FD  QUOTES-FILE                                                         
001070     RECORDING MODE IS F                                                 
001080     BLOCK CONTAINS 0 RECORDS                                            
001090     LABEL RECORDS ARE STANDARD.                                         
001100 01  QUO-RECORD.                                                         
001110     COPY QUO.                                                           
001120*                                                                        
001130 FD  PRICES-FILE                                                         
001140     RECORDING MODE IS F                                                 
001150     BLOCK CONTAINS 0 RECORDS                                            
001160     LABEL RECORDS ARE STANDARD.                                         
001170 01  PRC-RECORD.                                                         
001180     COPY PRC.                                                           
001190*                                                                        
001200 FD  PRLINE                                                              
001210     RECORDING MODE IS F                                                 
001220     BLOCK CONTAINS 0 RECORDS                                            
001230     LABEL RECORDS ARE STANDARD.                                         
001240 01  LINEPR                          PIC X(132).                         
001250*                                                                        
001260 WORKING-STORAGE SECTION.                                                
001270*                                                                        
001280 01  WS-PROGRAM-ID                   PIC X(08) VALUE "STOCKUPD".         
001290*                                                                        
001300*---------------------------------------------------------*              
001310* FILE STATUS BYTES AND THEIR 88-LEVELS.                                 
001320*---------------------------------------------------------*              
001330 01  RUN-FILE-STATUS                 PIC X(02) VALUE SPACES.             
001340     88  RUN-OK                          VALUE "00".                     
001350     88  RUN-EOF                         VALUE "10".                     
001360 01  BPT-FILE-STATUS                 PIC X(02) VALUE SPACES.             
001370     88  BPT-OK                          VALUE "00".                     
001380     88  BPT-EOF                         VALUE "10".                     
001390 01  QUO-FILE-STATUS                 PIC X(02) VALUE SPACES.             
001400     88  QUO-OK                          VALUE "00".                     
001410     88  QUO-EOF                         VALUE "10".                     
001420 01  PRC-FILE-STATUS                 PIC X(02) VALUE SPACES.             
001430     88  PRC-OK                          VALUE "00".                     
001440     88  PRC-EOF                         VALUE "10".                     
001450 01  PRT-FILE-STATUS                 PIC X(02) VALUE SPACES.             
001460     88  PRT-OK                          VALUE "00".                     
001470*                                                                        
001480 01  WS-EOF-SWITCHES.                                                    
001490     05  EOF-BPT                     PIC X     VALUE "N".                
001500     05  EOF-QUO                     PIC X     VALUE "N".                
001510     05  EOF-PRC                     PIC X     VALUE "N".                
001520*                                                                        
001530*---------------------------------------------------------*              
001540* RUN CONTROL TOTALS - ALL KEPT PACKED, PER DESK STANDARD.               
001550*---------------------------------------------------------*              
001560 01  RUN-TOTALS.                                                         
001570     05  WS-SYM-COUNT                PIC S9(4) COMP-3 VALUE ZERO.        
001580     05  WS-BPT-COUNT                PIC S9(4) COMP-3 VALUE ZERO.        
001590     05  WS-PRC-COUNT                PIC S9(4) COMP-3 VALUE ZERO.        
001600     05  WS-QUO-COUNT                PIC S9(4) COMP-3 VALUE ZERO.        
001610     05  WS-SUCCESS-COUNT            PIC S9(4) COMP-3 VALUE ZERO.        
001620     05  WS-FAILURE-COUNT            PIC S9(4) COMP-3 VALUE ZERO.        
001630*                                                                        
001640*---------------------------------------------------------*              
001650* SUBSCRIPTS AND WORK INDICES - BINARY, NOT PART OF ANY                  
001660* REPORTED TOTAL.                                                        
001670*---------------------------------------------------------*              
001680 01  WORK-INDICES.                                                       
001690     05  WS-SYM-IDX                  PIC S9(4) COMP VALUE ZERO.          
001700     05  WS-BPT-IDX                  PIC S9(4) COMP VALUE ZERO.          
001710     05  WS-PRC-IDX                  PIC S9(4) COMP VALUE ZERO.          
001720     05  WS-QUO-IDX                  PIC S9(4) COMP VALUE ZERO.          
001730     05  WS-SCAN-IDX                 PIC S9(4) COMP VALUE ZERO.          
001740     05  WS-SORT-I                   PIC S9(4) COMP VALUE ZERO.          
001750     05  WS-SORT-J                   PIC S9(4) COMP VALUE ZERO.          
001760     05  WS-DEDUP-OUT-IDX            PIC S9(4) COMP VALUE ZERO.          
001770     05  WS-NYSE-IDX                 PIC S9(4) COMP VALUE ZERO.          
001780     05  WS-OHL-IDX                  PIC S9(4) COMP VALUE ZERO.          
001790     05  WS-FOUND-IDX                PIC S9(4) COMP VALUE ZERO.          
001800*                                                                        
001810 01  WORK-SWITCHES.                                                      
001820     05  WS-FOUND-SW                 PIC X     VALUE "N".                
001830         88  WS-FOUND                    VALUE "Y".                      
001840     05  WS-QUOTE-USABLE-SW          PIC X     VALUE "N".                
001850         88  WS-QUOTE-USABLE             VALUE "Y".                      
001860     05  WS-RETRIED-NYS-SW           PIC X     VALUE "N".                
001870         88  WS-RETRIED-NYS               VALUE "Y".                     
001880*                                                                        
001890 01  WS-SCAN-TARGET                  PIC X(10).                          
001900 01  WS-SYM-SWAP                     PIC X(10).                          
001910 01  WS-TODAY-DATE                   PIC X(10).                          
001920 01  WS-TODAY-DATE-X REDEFINES WS-TODAY-DATE.                            
001930     05  WS-TODAY-YYYY                PIC X(04).                         
001940     05  FILLER                       PIC X(01).                         
001950     05  WS-TODAY-MM                  PIC X(02).                         
001960     05  FILLER                       PIC X(01).                         
001970     05  WS-TODAY-DD                  PIC X(02).                         
001980*                                                                        
001990 01  WS-CURRENT-SYMBOL                PIC X(10).                         
002000 01  WS-PRIMARY-EXCH                  PIC X(03).                         
002010 01  WS-TRY-EXCH                      PIC X(03).                         
002020 01  WS-EXCHANGE-NAME                 PIC X(06).                         
002030 01  WS-QUOTE-LAST                    PIC 9(7)V9(4).                     
002040 01  WS-QUOTE-VOLUME                  PIC 9(12).                         
002050 01  WS-QUOTE-STATUS                  PIC X(01).                         
002060*                                                                        
002070*---------------------------------------------------------*              
002080* A QUOTE'S OPEN/HIGH/LOW HELD AS A SMALL TABLE SO THE                   
002090* ZERO-MEANS-ABSENT DEFAULTING RULE IS ONE LOOP INSTEAD OF               
002100* THREE SEPARATE IF'S.                                                   
002110*---------------------------------------------------------*              
002120 01  WS-QUOTE-OHL-GROUP.                                                 
002130     05  WS-QUOTE-OPEN                PIC 9(7)V9(4).                     
002140     05  WS-QUOTE-HIGH                PIC 9(7)V9(4).                     
002150     05  WS-QUOTE-LOW                 PIC 9(7)V9(4).                     
002160 01  WS-QUOTE-OHL-TABLE REDEFINES WS-QUOTE-OHL-GROUP.                    
002170     05  WS-QUOTE-OHL-ENTRY           PIC 9(7)V9(4)                      
002180                                       OCCURS 3 TIMES.                   
002190*                                                                        
002200*---------------------------------------------------------*              
002210* THE NYSE REFERENCE LIST.  LOADED AS A BLOCK OF ELEMENTARY              
002220* VALUE CLAUSES, THEN VIEWED AS A TABLE THROUGH THE                      
002230* REDEFINES SO IT CAN BE SEARCHED BY SUBSCRIPT.                          
002240*---------------------------------------------------------*              
002250 01  NYSE-SYMBOL-LIST.                                                   
002260     05  FILLER                       PIC X(10) VALUE "JPM".             
002270     05  FILLER                       PIC X(10) VALUE "BAC".             
002280     05  FILLER                       PIC X(10) VALUE "WFC".             
002290     05  FILLER                       PIC X(10) VALUE "C".               
002300     05  FILLER                       PIC X(10) VALUE "GS".              
002310     05  FILLER                       PIC X(10) VALUE "MS".              
002320     05  FILLER                       PIC X(10) VALUE "BLK".             
002330     05  FILLER                       PIC X(10) VALUE "SCHW".            
002340     05  FILLER                       PIC X(10) VALUE "USB".             
002350     05  FILLER                       PIC X(10) VALUE "PNC".             
002360     05  FILLER                       PIC X(10) VALUE "TFC".             
002370     05  FILLER                       PIC X(10) VALUE "COF".             
002380     05  FILLER                       PIC X(10) VALUE "AXP".             
002390     05  FILLER                       PIC X(10) VALUE "BK".              
002400     05  FILLER                       PIC X(10) VALUE "STT".             
002410     05  FILLER                       PIC X(10) VALUE "MTB".             
002420     05  FILLER                       PIC X(10) VALUE "FITB".            
002430     05  FILLER                       PIC X(10) VALUE "HBAN".            
002440     05  FILLER                       PIC X(10) VALUE "RF".              
002450     05  FILLER                       PIC X(10) VALUE "CFG".             
002460     05  FILLER                       PIC X(10) VALUE "KEY".             
002470     05  FILLER                       PIC X(10) VALUE "WMT".             
002480     05  FILLER                       PIC X(10) VALUE "JNJ".             
002490     05  FILLER                       PIC X(10) VALUE "PG".              
002500     05  FILLER                       PIC X(10) VALUE "KO".              
002510     05  FILLER                       PIC X(10) VALUE "PEP".             
002520     05  FILLER                       PIC X(10) VALUE "DIS".             
002530     05  FILLER                       PIC X(10) VALUE "NKE".             
002540     05  FILLER                       PIC X(10) VALUE "MCD".             
002550     05  FILLER                       PIC X(10) VALUE "HD".              
002560     05  FILLER                       PIC X(10) VALUE "CVX".             
002570     05  FILLER                       PIC X(10) VALUE "XOM".             
002580     05  FILLER                       PIC X(10) VALUE "BA".              
002590     05  FILLER                       PIC X(10) VALUE "CAT".             
002600     05  FILLER                       PIC X(10) VALUE "MMM".             
002610     05  FILLER                       PIC X(10) VALUE "GE".              
002620     05  FILLER                       PIC X(10) VALUE "UNH".             
002630     05  FILLER                       PIC X(10) VALUE "UPS".             
002640     05  FILLER                       PIC X(10) VALUE "HON".             
002650     05  FILLER                       PIC X(10) VALUE "IBM".             
002660     05  FILLER                       PIC X(10) VALUE "V".               
002670     05  FILLER                       PIC X(10) VALUE "MA".              
002680     05  FILLER                       PIC X(10) VALUE "T".               
002690     05  FILLER                       PIC X(10) VALUE "VZ".              
002700     05  FILLER                       PIC X(10) VALUE "PM".              
002710     05  FILLER                       PIC X(10) VALUE "MO".              
002720     05  FILLER                       PIC X(10) VALUE "ABT".             
002730     05  FILLER                       PIC X(10) VALUE "TMO".             
002740     05  FILLER                       PIC X(10) VALUE "DHR".             
002750     05  FILLER                       PIC X(10) VALUE "BMY".             
002760     05  FILLER                       PIC X(10) VALUE "LLY".             
002770     05  FILLER                       PIC X(10) VALUE "ABBV".            
002780     05  FILLER                       PIC X(10) VALUE "MRK".             
002790     05  FILLER                       PIC X(10) VALUE "PFE".             
002800     05  FILLER                       PIC X(10) VALUE "AMGN".            
002810     05  FILLER                       PIC X(10) VALUE "GILD".            
002820 01  NYSE-SYMBOL-TABLE REDEFINES NYSE-SYMBOL-LIST.                       
002830     05  NYSE-SYM-ENTRY               PIC X(10)                          
002840                                       OCCURS 56 TIMES.                  
002850*                                                                        
002860*---------------------------------------------------------*              
002870* WORKING TABLES - SLURPED FROM THE THREE INPUT FILES ONE                
002880* TIME EACH AT THE START OF THE RUN.  THE PRICE AND                      
002890* B-POINT FILES ARE SEQUENTIAL, SO BOTH ARE REWRITTEN                    
002900* WHOLE FROM THESE TABLES AT END OF JOB.                                 
002910*---------------------------------------------------------*              
002920 01  WS-SYM-TABLE.                                                       
002930     05  WS-SYM-ENTRY                 PIC X(10)                          
002940                                       OCCURS 600 TIMES.                 
002950*                                                                        
002960 01  WS-BPT-TABLE.                                                       
002970     05  WS-BPT-ENTRY OCCURS 3000 TIMES.                                 
002980         10  WS-BPT-T-SYMBOL           PIC X(10).                        
002990         10  WS-BPT-T-DATE             PIC X(10).                        
003000         10  WS-BPT-T-PRICE            PIC 9(7)V9(4).                    
003010         10  WS-BPT-T-EXCHANGE         PIC X(06).                        
003020*                                                                        
003030 01  WS-PRC-TABLE.                                                       
003040     05  WS-PRC-ENTRY OCCURS 3000 TIMES.                                 
003050         10  WS-PRC-T-SYMBOL           PIC X(10).                        
003060         10  WS-PRC-T-DATE             PIC X(10).                        
003070         10  WS-PRC-T-OPEN             PIC 9(7)V9(4).                    
003080         10  WS-PRC-T-HIGH             PIC 9(7)V9(4).                    
003090         10  WS-PRC-T-LOW              PIC 9(7)V9(4).                    
003100         10  WS-PRC-T-CLOSE            PIC 9(7)V9(4).                    
003110         10  WS-PRC-T-VOLUME           PIC 9(12).                        
003120         10  WS-PRC-T-PATTERN          PIC X(12).                        
003130*                                                                        
003140 01  WS-QUO-TABLE.                                                       
003150     05  WS-QUO-ENTRY OCCURS 3000 TIMES.                                 
003160         10  WS-QUO-T-EXCH             PIC X(03).                        
003170         10  WS-QUO-T-SYMBOL           PIC X(10).                        
003180         10  WS-QUO-T-LAST             PIC 9(7)V9(4).                    
003190         10  WS-QUO-T-OPEN             PIC 9(7)V9(4).                    
003200         10  WS-QUO-T-HIGH             PIC 9(7)V9(4).                    
003210         10  WS-QUO-T-LOW              PIC 9(7)V9(4).                    
003220         10  WS-QUO-T-VOLUME           PIC 9(12).                        
003230         10  WS-QUO-T-STATUS           PIC X(01).                        
003240*                                                                        
003250*---------------------------------------------------------*              
003260* SUMMARY EDIT FIELDS AND REPORT LINES.                                  
003270*---------------------------------------------------------*              
003280 01  WS-SUCCESS-RATE-N                PIC S9(3)V9(1) COMP-3              
003290                                       VALUE ZERO.                       
003300 01  WS-SUCCESS-RATE-EDIT              PIC ZZ9.9.                        
003310 01  WS-EDIT-CLOSE                     PIC ZZZZZZ9.9999.                 
003320*                                                                        
003330 01  DETAIL-LINE.                                                        
003340     05  DL-SYMBOL                     PIC X(10).                        
003350     05  FILLER                        PIC X(01) VALUE SPACE.            
003360     05  DL-EXCHANGE                   PIC X(06).                        
003370     05  FILLER                        PIC X(01) VALUE SPACE.            
003380     05  DL-CLOSE                      PIC ZZZZZZ9.9999.                 
003390     05  FILLER                        PIC X(91) VALUE SPACE.            
003400*                                                                        
003410 01  SUMMARY-LINE-1.                                                     
003420     05  FILLER                        PIC X(16) VALUE                   
003430         "TOTAL SYMBOLS: ".                                              
003440     05  SL1-TOTAL                      PIC ZZZ9.                        
003450     05  FILLER                        PIC X(112) VALUE SPACE.           
003460*                                                                        
003470 01  SUMMARY-LINE-2.                                                     
003480     05  FILLER                        PIC X(16) VALUE                   
003490         "SUCCESS COUNT: ".                                              
003500     05  SL2-SUCCESS                    PIC ZZZ9.                        
003510     05  FILLER                        PIC X(112) VALUE SPACE.           
003520*                                                                        
003530 01  SUMMARY-LINE-3.                                                     
003540     05  FILLER                        PIC X(16) VALUE                   
003550         "FAILURE COUNT: ".                                              
003560     05  SL3-FAILURE                    PIC ZZZ9.                        
003570     05  FILLER                        PIC X(112) VALUE SPACE.           
003580*                                                                        
003590 01  SUMMARY-LINE-4.                                                     
003600     05  FILLER                        PIC X(14) VALUE                   
003610         "SUCCESS RATE:".                                                
003620     05  FILLER                        PIC X(02) VALUE SPACE.            
003630     05  SL4-RATE                       PIC ZZ9.9.                       
003640     05  FILLER                        PIC X(01) VALUE "%".              
003650     05  FILLER                        PIC X(111) VALUE SPACE.           
003660*                                                                        
003670 PROCEDURE DIVISION.                                                     
003680*                                                                        
003690 1000-MAIN-RTN.                                                          
003700     PERFORM OPEN-ROUTINE THRU OPEN-ROUTINE-EXIT.                        
003710     PERFORM READ-RUNPARM-RTN THRU READ-RUNPARM-EXIT.                    
003720     PERFORM LOAD-BPT-RTN THRU LOAD-BPT-EXIT.                            
003730     PERFORM LOAD-PRC-RTN THRU LOAD-PRC-EXIT.                            
003740     PERFORM LOAD-QUO-RTN THRU LOAD-QUO-EXIT.                            
003750     PERFORM BUILD-SYMBOL-RTN THRU BUILD-SYMBOL-EXIT.                    
003760     PERFORM PROCESS-ONE-SYMBOL-RTN THRU PROCESS-ONE-SYMBOL-EXIT         
003770         VARYING WS-SYM-IDX FROM 1 BY 1                                  
003780         UNTIL WS-SYM-IDX > WS-SYM-COUNT.                                
003790     PERFORM REWRITE-PRC-RTN THRU REWRITE-PRC-EXIT.                      
003800     PERFORM REWRITE-BPT-RTN THRU REWRITE-BPT-EXIT.                      
003810     PERFORM PRINT-SUMMARY-RTN THRU PRINT-SUMMARY-EXIT.                  
003820     PERFORM CLOSE-ROUTINE THRU CLOSE-ROUTINE-EXIT.                      
003830     STOP RUN.                                                           
003840*                                                                        
003850 OPEN-ROUTINE.                                                           
003860     OPEN INPUT RUNPARM-FILE.                                            
003870     IF NOT RUN-OK                                                       
003880         DISPLAY "RUNPARM OPEN FAILED: " RUN-FILE-STATUS                 
003890         STOP RUN.                                                       
003900     OPEN OUTPUT PRLINE.                                                 
003910     IF NOT PRT-OK                                                       
003920         DISPLAY "PRLINE OPEN FAILED: " PRT-FILE-STATUS                  
003930         STOP RUN.                                                       
003940 OPEN-ROUTINE-EXIT.                                                      
003950     EXIT.                                                               
003960*                                                                        
003970 READ-RUNPARM-RTN.                                                       
003980     READ RUNPARM-FILE                                                   
003990         AT END                                                          
004000         DISPLAY "RUNPARM FILE IS EMPTY - ABORTING"                      
004010         PERFORM CLOSE-ROUTINE                                           
004020         STOP RUN.                                                       
004030     MOVE RUN-DATE TO WS-TODAY-DATE.                                     
004040     CLOSE RUNPARM-FILE.                                                 
004050 READ-RUNPARM-EXIT.                                                      
004060     EXIT.                                                               
004070*                                                                        
004080 LOAD-BPT-RTN.                                                           
004090     OPEN INPUT BTPOINTS-FILE.                                           
004100     IF NOT BPT-OK                                                       
004110         DISPLAY "BTPOINTS OPEN FAILED: " BPT-FILE-STATUS                
004120         STOP RUN.                                                       
004130     MOVE "N" TO EOF-BPT.                                                
004140     PERFORM READ-BPT-RTN THRU READ-BPT-EXIT                             
004150         UNTIL EOF-BPT = "Y".                                            
004160     CLOSE BTPOINTS-FILE.                                                
004170 LOAD-BPT-EXIT.                                                          
004180     EXIT.                                                               
004190*                                                                        
004200 READ-BPT-RTN.                                                           
004210     READ BTPOINTS-FILE                                                  
004220         AT END                                                          
004230         MOVE "Y" TO EOF-BPT                                             
004240         GO TO READ-BPT-EXIT.                                            
004250     IF WS-BPT-COUNT NOT < 3000                                          
004260         DISPLAY "WS-BPT-TABLE FULL - INCREASE OCCURS"                   
004270         PERFORM CLOSE-ROUTINE                                           
004280         STOP RUN.                                                       
004290     ADD 1 TO WS-BPT-COUNT.                                              
004300     MOVE BPT-SYMBOL   TO WS-BPT-T-SYMBOL (WS-BPT-COUNT).                
004310     MOVE BPT-DATE     TO WS-BPT-T-DATE (WS-BPT-COUNT).                  
004320     MOVE BPT-PRICE    TO WS-BPT-T-PRICE (WS-BPT-COUNT).                 
004330     MOVE BPT-EXCHANGE TO WS-BPT-T-EXCHANGE (WS-BPT-COUNT).              
004340 READ-BPT-EXIT.                                                          
004350     EXIT.                                                               
004360*                                                                        
004370 LOAD-PRC-RTN.                                                           
004380     OPEN INPUT PRICES-FILE.                                             
004390     IF NOT PRC-OK                                                       
004400         DISPLAY "PRICES OPEN FAILED: " PRC-FILE-STATUS                  
004410         STOP RUN.                                                       
004420     MOVE "N" TO EOF-PRC.                                                
004430     PERFORM READ-PRC-RTN THRU READ-PRC-EXIT                             
004440         UNTIL EOF-PRC = "Y".                                            
004450     CLOSE PRICES-FILE.                                                  
004460 LOAD-PRC-EXIT.                                                          
004470     EXIT.                                                               
004480*                                                                        
004490 READ-PRC-RTN.                                                           
004500     READ PRICES-FILE                                                    
004510         AT END                                                          
004520         MOVE "Y" TO EOF-PRC                                             
004530         GO TO READ-PRC-EXIT.                                            
004540     IF WS-PRC-COUNT NOT < 3000                                          
004550         DISPLAY "WS-PRC-TABLE FULL - INCREASE OCCURS"                   
004560         PERFORM CLOSE-ROUTINE                                           
004570         STOP RUN.                                                       
004580     ADD 1 TO WS-PRC-COUNT.                                              
004590     MOVE PRC-SYMBOL  TO WS-PRC-T-SYMBOL (WS-PRC-COUNT).                 
004600     MOVE PRC-DATE    TO WS-PRC-T-DATE (WS-PRC-COUNT).                   
004610     MOVE PRC-OPEN    TO WS-PRC-T-OPEN (WS-PRC-COUNT).                   
004620     MOVE PRC-HIGH    TO WS-PRC-T-HIGH (WS-PRC-COUNT).                   
004630     MOVE PRC-LOW     TO WS-PRC-T-LOW (WS-PRC-COUNT).                    
004640     MOVE PRC-CLOSE   TO WS-PRC-T-CLOSE (WS-PRC-COUNT).                  
004650     MOVE PRC-VOLUME  TO WS-PRC-T-VOLUME (WS-PRC-COUNT).                 
004660     MOVE PRC-PATTERN TO WS-PRC-T-PATTERN (WS-PRC-COUNT).                
004670 READ-PRC-EXIT.                                                          
004680     EXIT.                                                               
004690*                                                                        
004700 LOAD-QUO-RTN.                                                           
004710     OPEN INPUT QUOTES-FILE.                                             
004720     IF NOT QUO-OK                                                       
004730         DISPLAY "QUOTES OPEN FAILED: " QUO-FILE-STATUS                  
004740         STOP RUN.                                                       
004750     MOVE "N" TO EOF-QUO.                                                
004760     PERFORM READ-QUO-RTN THRU READ-QUO-EXIT                             
004770         UNTIL EOF-QUO = "Y".                                            
004780     CLOSE QUOTES-FILE.                                                  
004790 LOAD-QUO-EXIT.                                                          
004800     EXIT.                                                               
004810*                                                                        
004820 READ-QUO-RTN.                                                           
004830     READ QUOTES-FILE                                                    
004840         AT END                                                          
004850         MOVE "Y" TO EOF-QUO                                             
004860         GO TO READ-QUO-EXIT.                                            
004870     IF WS-QUO-COUNT NOT < 3000                                          
004880         DISPLAY "WS-QUO-TABLE FULL - INCREASE OCCURS"                   
004890         PERFORM CLOSE-ROUTINE                                           
004900         STOP RUN.                                                       
004910     ADD 1 TO WS-QUO-COUNT.                                              
004920     MOVE QUO-EXCH-CD   TO WS-QUO-T-EXCH (WS-QUO-COUNT).                 
004930     MOVE QUO-SYMBOL    TO WS-QUO-T-SYMBOL (WS-QUO-COUNT).               
004940     MOVE QUO-LAST      TO WS-QUO-T-LAST (WS-QUO-COUNT).                 
004950     MOVE QUO-OPEN      TO WS-QUO-T-OPEN (WS-QUO-COUNT).                 
004960     MOVE QUO-HIGH      TO WS-QUO-T-HIGH (WS-QUO-COUNT).                 
004970     MOVE QUO-LOW       TO WS-QUO-T-LOW (WS-QUO-COUNT).                  
004980     MOVE QUO-VOLUME    TO WS-QUO-T-VOLUME (WS-QUO-COUNT).               
004990     MOVE QUO-STATUS-CD TO WS-QUO-T-STATUS (WS-QUO-COUNT).               
005000 READ-QUO-EXIT.                                                          
005010     EXIT.                                                               
005020*                                                                        
005030*---------------------------------------------------------*              
005040* BUILD-SYMBOL-RTN - COPIES EVERY B-POINT SYMBOL INTO A                  
005050* WORK TABLE, SORTS IT ASCENDING, THEN COLLAPSES RUNS OF                 
005060* DUPLICATES DOWN TO ONE ENTRY EACH - SAME TREATMENT AS                  
005070* PATTERN-CALC'S UNIVERSE BUILD, SO KEEP THE TWO IN STEP.                
005080*---------------------------------------------------------*              
005090 BUILD-SYMBOL-RTN.                                                       
005100     MOVE WS-BPT-COUNT TO WS-SYM-COUNT.                                  
005110     PERFORM COPY-SYMBOL-RTN THRU COPY-SYMBOL-EXIT                       
005120         VARYING WS-BPT-IDX FROM 1 BY 1                                  
005130         UNTIL WS-BPT-IDX > WS-SYM-COUNT.                                
005140     PERFORM SORT-SYM-OUTER-RTN THRU SORT-SYM-OUTER-EXIT                 
005150         VARYING WS-SORT-I FROM 1 BY 1                                   
005160         UNTIL WS-SORT-I > WS-SYM-COUNT.                                 
005170     MOVE 1 TO WS-DEDUP-OUT-IDX.                                         
005180     PERFORM DEDUP-SYM-RTN THRU DEDUP-SYM-EXIT                           
005190         VARYING WS-SORT-I FROM 2 BY 1                                   
005200         UNTIL WS-SORT-I > WS-SYM-COUNT.                                 
005210     MOVE WS-DEDUP-OUT-IDX TO WS-SYM-COUNT.                              
005220 BUILD-SYMBOL-EXIT.                                                      
005230     EXIT.                                                               
005240*                                                                        
005250 COPY-SYMBOL-RTN.                                                        
005260     MOVE WS-BPT-T-SYMBOL (WS-BPT-IDX)                                   
005270                               TO WS-SYM-ENTRY (WS-BPT-IDX).             
005280 COPY-SYMBOL-EXIT.                                                       
005290     EXIT.                                                               
005300*                                                                        
005310 SORT-SYM-OUTER-RTN.                                                     
005320     PERFORM SORT-SYM-INNER-RTN THRU SORT-SYM-INNER-EXIT                 
005330         VARYING WS-SORT-J FROM 1 BY 1                                   
005340         UNTIL WS-SORT-J > WS-SYM-COUNT - WS-SORT-I.                     
005350 SORT-SYM-OUTER-EXIT.                                                    
005360     EXIT.                                                               
005370*                                                                        
005380 SORT-SYM-INNER-RTN.                                                     
005390     IF WS-SYM-ENTRY (WS-SORT-J) > WS-SYM-ENTRY (WS-SORT-J + 1)          
005400         MOVE WS-SYM-ENTRY (WS-SORT-J)     TO WS-SYM-SWAP                
005410         MOVE WS-SYM-ENTRY (WS-SORT-J + 1)                               
005420                               TO WS-SYM-ENTRY (WS-SORT-J)               
005430         MOVE WS-SYM-SWAP                                                
005440                           TO WS-SYM-ENTRY (WS-SORT-J + 1)               
005450     END-IF.                                                             
005460 SORT-SYM-INNER-EXIT.                                                    
005470     EXIT.                                                               
005480*                                                                        
005490 DEDUP-SYM-RTN.                                                          
005500     IF WS-SYM-ENTRY (WS-SORT-I) NOT =                                   
005510                             WS-SYM-ENTRY (WS-DEDUP-OUT-IDX)             
005520         ADD 1 TO WS-DEDUP-OUT-IDX                                       
005530         MOVE WS-SYM-ENTRY (WS-SORT-I)                                   
005540                           TO WS-SYM-ENTRY (WS-DEDUP-OUT-IDX)            
005550     END-IF.                                                             
005560 DEDUP-SYM-EXIT.                                                         
005570     EXIT.                                                               
005580*                                                                        
005590*---------------------------------------------------------*              
005600* PROCESS-ONE-SYMBOL-RTN - ONE PASS PER SYMBOL IN THE                    
005610* UNIVERSE.  DETERMINES THE EXCHANGE, PULLS THE QUOTE (WITH              
005620* THE NAS-TO-NYS FALLBACK), DEFAULTS OPEN/HIGH/LOW, AND                  
005630* UPSERTS BOTH THE PRICE TABLE AND THE B-POINT EXCHANGE.                 
005640*---------------------------------------------------------*              
005650 PROCESS-ONE-SYMBOL-RTN.                                                 
005660     MOVE WS-SYM-ENTRY (WS-SYM-IDX) TO WS-CURRENT-SYMBOL.                
005670     PERFORM DETERMINE-EXCHANGE-RTN THRU                                 
005680             DETERMINE-EXCHANGE-EXIT.                                    
005690     MOVE WS-PRIMARY-EXCH TO WS-TRY-EXCH.                                
005700     MOVE "N" TO WS-RETRIED-NYS-SW.                                      
005710     PERFORM LOOKUP-QUOTE-RTN THRU LOOKUP-QUOTE-EXIT.                    
005720     IF NOT WS-QUOTE-USABLE AND WS-PRIMARY-EXCH = "NAS"                  
005730         MOVE "NYS" TO WS-TRY-EXCH                                       
005740         MOVE "Y" TO WS-RETRIED-NYS-SW                                   
005750         PERFORM LOOKUP-QUOTE-RTN THRU LOOKUP-QUOTE-EXIT                 
005760     END-IF.                                                             
005770     IF WS-QUOTE-USABLE                                                  
005780         IF WS-RETRIED-NYS                                               
005790             MOVE "NYS" TO WS-PRIMARY-EXCH                               
005800         END-IF                                                          
005810         PERFORM APPLY-OHL-DEFAULT-RTN THRU                              
005820                 APPLY-OHL-DEFAULT-EXIT                                  
005830         PERFORM UPSERT-PRICE-RTN THRU UPSERT-PRICE-EXIT                 
005840         PERFORM UPSERT-BPT-EXCHANGE-RTN THRU                            
005850                 UPSERT-BPT-EXCHANGE-EXIT                                
005860         ADD 1 TO WS-SUCCESS-COUNT                                       
005870         PERFORM PRINT-DETAIL-RTN THRU PRINT-DETAIL-EXIT                 
005880     ELSE                                                                
005890         ADD 1 TO WS-FAILURE-COUNT                                       
005900     END-IF.                                                             
005910 PROCESS-ONE-SYMBOL-EXIT.                                                
005920     EXIT.                                                               
005930*                                                                        
005940*---------------------------------------------------------*              
005950* DETERMINE-EXCHANGE-RTN - NYS FOR A SYMBOL ON THE 56-NAME               
005960* REFERENCE LIST, ELSE NAS.                                              
005970*---------------------------------------------------------*              
005980 DETERMINE-EXCHANGE-RTN.                                                 
005990     MOVE "N" TO WS-FOUND-SW.                                            
006000     MOVE WS-CURRENT-SYMBOL TO WS-SCAN-TARGET.                           
006010     PERFORM SCAN-NYSE-RTN THRU SCAN-NYSE-EXIT                           
006020         VARYING WS-NYSE-IDX FROM 1 BY 1                                 
006030         UNTIL WS-NYSE-IDX > 56 OR WS-FOUND.                             
006040     IF WS-FOUND                                                         
006050         MOVE "NYS" TO WS-PRIMARY-EXCH                                   
006060     ELSE                                                                
006070         MOVE "NAS" TO WS-PRIMARY-EXCH                                   
006080     END-IF.                                                             
006090 DETERMINE-EXCHANGE-EXIT.                                                
006100     EXIT.                                                               
006110*                                                                        
006120 SCAN-NYSE-RTN.                                                          
006130     IF NYSE-SYM-ENTRY (WS-NYSE-IDX) = WS-SCAN-TARGET                    
006140         MOVE "Y" TO WS-FOUND-SW                                         
006150     END-IF.                                                             
006160 SCAN-NYSE-EXIT.                                                         
006170     EXIT.                                                               
006180*                                                                        
006190*---------------------------------------------------------*              
006200* LOOKUP-QUOTE-RTN - LINEAR SEARCH OF THE QUOTE TABLE FOR                
006210* (WS-TRY-EXCH, WS-CURRENT-SYMBOL).  A QUOTE IS USABLE ONLY              
006220* WHEN STATUS IS '0' AND LAST IS GREATER THAN ZERO.                      
006230*---------------------------------------------------------*              
006240 LOOKUP-QUOTE-RTN.                                                       
006250     MOVE "N" TO WS-FOUND-SW.                                            
006260     MOVE "N" TO WS-QUOTE-USABLE-SW.                                     
006270     PERFORM SCAN-QUOTE-RTN THRU SCAN-QUOTE-EXIT                         
006280         VARYING WS-QUO-IDX FROM 1 BY 1                                  
006290         UNTIL WS-QUO-IDX > WS-QUO-COUNT OR WS-FOUND.                    
006300     IF WS-FOUND                                                         
006310         IF WS-QUOTE-STATUS = "0"                                        
006320            AND WS-QUOTE-LAST > ZERO                                     
006330             MOVE "Y" TO WS-QUOTE-USABLE-SW                              
006340         END-IF                                                          
006350     END-IF.                                                             
006360 LOOKUP-QUOTE-EXIT.                                                      
006370     EXIT.                                                               
006380*                                                                        
006390 SCAN-QUOTE-RTN.                                                         
006400     IF WS-QUO-T-EXCH (WS-QUO-IDX) = WS-TRY-EXCH                         
006410        AND WS-QUO-T-SYMBOL (WS-QUO-IDX) = WS-CURRENT-SYMBOL             
006420         MOVE "Y" TO WS-FOUND-SW                                         
006430         MOVE WS-QUO-T-LAST (WS-QUO-IDX)   TO WS-QUOTE-LAST              
006440         MOVE WS-QUO-T-OPEN (WS-QUO-IDX)   TO WS-QUOTE-OPEN              
006450         MOVE WS-QUO-T-HIGH (WS-QUO-IDX)   TO WS-QUOTE-HIGH              
006460         MOVE WS-QUO-T-LOW (WS-QUO-IDX)    TO WS-QUOTE-LOW               
006470         MOVE WS-QUO-T-VOLUME (WS-QUO-IDX) TO WS-QUOTE-VOLUME            
006480         MOVE WS-QUO-T-STATUS (WS-QUO-IDX) TO WS-QUOTE-STATUS            
006490     END-IF.                                                             
006500 SCAN-QUOTE-EXIT.                                                        
006510     EXIT.                                                               
006520*                                                                        
006530*---------------------------------------------------------*              
006540* APPLY-OHL-DEFAULT-RTN - ZERO ON OPEN/HIGH/LOW MEANS                    
006550* "ABSENT" ON THE FEED - SUBSTITUTE LAST.  VOLUME IS TAKEN               
006560* AS-IS AND CLOSE IS ALWAYS LAST.                                        
006570*---------------------------------------------------------*              
006580 APPLY-OHL-DEFAULT-RTN.                                                  
006590     PERFORM DEFAULT-ONE-OHL-RTN THRU DEFAULT-ONE-OHL-EXIT               
006600         VARYING WS-OHL-IDX FROM 1 BY 1                                  
006610         UNTIL WS-OHL-IDX > 3.                                           
006620 APPLY-OHL-DEFAULT-EXIT.                                                 
006630     EXIT.                                                               
006640*                                                                        
006650 DEFAULT-ONE-OHL-RTN.                                                    
006660     IF WS-QUOTE-OHL-ENTRY (WS-OHL-IDX) = ZERO                           
006670         MOVE WS-QUOTE-LAST TO WS-QUOTE-OHL-ENTRY (WS-OHL-IDX)           
006680     END-IF.                                                             
006690 DEFAULT-ONE-OHL-EXIT.                                                   
006700     EXIT.                                                               
006710*                                                                        
006720*---------------------------------------------------------*              
006730* UPSERT-PRICE-RTN - REWRITE THE SYMBOL/TODAY ROW IN PLACE               
006740* IF IT EXISTS, ELSE APPEND A NEW ONE.  PATTERN IS LEFT                  
006750* UNTOUCHED ON UPDATE AND BLANK ON INSERT - PATTERN-CALC                 
006760* FILLS IT IN LATER THE SAME DAY.                                        
006770*---------------------------------------------------------*              
006780 UPSERT-PRICE-RTN.                                                       
006790     MOVE "N" TO WS-FOUND-SW.                                            
006800     PERFORM SCAN-PRICE-RTN THRU SCAN-PRICE-EXIT                         
006810         VARYING WS-PRC-IDX FROM 1 BY 1                                  
006820         UNTIL WS-PRC-IDX > WS-PRC-COUNT OR WS-FOUND.                    
006830     IF NOT WS-FOUND                                                     
006840         IF WS-PRC-COUNT NOT < 3000                                      
006850             DISPLAY "WS-PRC-TABLE FULL - INCREASE OCCURS"               
006860             PERFORM CLOSE-ROUTINE                                       
006870             STOP RUN                                                    
006880         END-IF                                                          
006890         ADD 1 TO WS-PRC-COUNT                                           
006900         MOVE WS-PRC-COUNT TO WS-PRC-IDX                                 
006910         MOVE WS-CURRENT-SYMBOL TO WS-PRC-T-SYMBOL (WS-PRC-IDX)          
006920         MOVE WS-TODAY-DATE     TO WS-PRC-T-DATE (WS-PRC-IDX)            
006930         MOVE SPACES            TO WS-PRC-T-PATTERN (WS-PRC-IDX)         
006940     END-IF.                                                             
006950     MOVE WS-QUOTE-OPEN   TO WS-PRC-T-OPEN (WS-PRC-IDX).                 
006960     MOVE WS-QUOTE-HIGH   TO WS-PRC-T-HIGH (WS-PRC-IDX).                 
006970     MOVE WS-QUOTE-LOW    TO WS-PRC-T-LOW (WS-PRC-IDX).                  
006980     MOVE WS-QUOTE-LAST   TO WS-PRC-T-CLOSE (WS-PRC-IDX).                
006990     MOVE WS-QUOTE-VOLUME TO WS-PRC-T-VOLUME (WS-PRC-IDX).               
007000 UPSERT-PRICE-EXIT.                                                      
007010     EXIT.                                                               
007020*                                                                        
007030 SCAN-PRICE-RTN.                                                         
007040     IF WS-PRC-T-SYMBOL (WS-PRC-IDX) = WS-CURRENT-SYMBOL                 
007050        AND WS-PRC-T-DATE (WS-PRC-IDX) = WS-TODAY-DATE                   
007060         MOVE "Y" TO WS-FOUND-SW                                         
007070     END-IF.                                                             
007080 SCAN-PRICE-EXIT.                                                        
007090     EXIT.                                                               
007100*                                                                        
007110*---------------------------------------------------------*              
007120* UPSERT-BPT-EXCHANGE-RTN - SET THE EXCHANGE NAME ONTO                   
007130* EVERY B-POINT ROW THE SYMBOL ALREADY HAS.  IF IT HAS                   
007140* NONE, STUB ONE IN CARRYING ONLY SYMBOL AND EXCHANGE.                   
007150*---------------------------------------------------------*              
007160 UPSERT-BPT-EXCHANGE-RTN.                                                
007170     IF WS-PRIMARY-EXCH = "NAS"                                          
007180         MOVE "NASDAQ" TO WS-EXCHANGE-NAME                               
007190     ELSE                                                                
007200         IF WS-PRIMARY-EXCH = "NYS"                                      
007210             MOVE "NYSE" TO WS-EXCHANGE-NAME                             
007220         ELSE                                                            
007230             MOVE "AMEX" TO WS-EXCHANGE-NAME                             
007240         END-IF                                                          
007250     END-IF.                                                             
007260     MOVE "N" TO WS-FOUND-SW.                                            
007270     PERFORM STAMP-BPT-EXCH-RTN THRU STAMP-BPT-EXCH-EXIT                 
007280         VARYING WS-BPT-IDX FROM 1 BY 1                                  
007290         UNTIL WS-BPT-IDX > WS-BPT-COUNT.                                
007300     IF NOT WS-FOUND                                                     
007310         IF WS-BPT-COUNT NOT < 3000                                      
007320             DISPLAY "WS-BPT-TABLE FULL - INCREASE OCCURS"               
007330             PERFORM CLOSE-ROUTINE                                       
007340             STOP RUN                                                    
007350         END-IF                                                          
007360         ADD 1 TO WS-BPT-COUNT                                           
007370         MOVE WS-CURRENT-SYMBOL                                          
007380                           TO WS-BPT-T-SYMBOL (WS-BPT-COUNT)             
007390         MOVE SPACES       TO WS-BPT-T-DATE (WS-BPT-COUNT)               
007400         MOVE ZERO         TO WS-BPT-T-PRICE (WS-BPT-COUNT)              
007410         MOVE WS-EXCHANGE-NAME                                           
007420                         TO WS-BPT-T-EXCHANGE (WS-BPT-COUNT)             
007430     END-IF.                                                             
007440 UPSERT-BPT-EXCHANGE-EXIT.                                               
007450     EXIT.                                                               
007460*                                                                        
007470 STAMP-BPT-EXCH-RTN.                                                     
007480     IF WS-BPT-T-SYMBOL (WS-BPT-IDX) = WS-CURRENT-SYMBOL                 
007490         MOVE "Y" TO WS-FOUND-SW                                         
007500         MOVE WS-EXCHANGE-NAME                                           
007510                           TO WS-BPT-T-EXCHANGE (WS-BPT-IDX)             
007520     END-IF.                                                             
007530 STAMP-BPT-EXCH-EXIT.                                                    
007540     EXIT.                                                               
007550*                                                                        
007560 PRINT-DETAIL-RTN.                                                       
007570     MOVE SPACES TO LINEPR.                                              
007580     MOVE WS-CURRENT-SYMBOL TO DL-SYMBOL.                                
007590     MOVE WS-EXCHANGE-NAME  TO DL-EXCHANGE.                              
007600     MOVE WS-QUOTE-LAST     TO DL-CLOSE.                                 
007610     WRITE LINEPR FROM DETAIL-LINE AFTER ADVANCING 1.                    
007620 PRINT-DETAIL-EXIT.                                                      
007630     EXIT.                                                               
007640*                                                                        
007650*---------------------------------------------------------*              
007660* REWRITE-PRC-RTN / REWRITE-BPT-RTN - THE PHYSICAL FILES                 
007670* ARE PLAIN SEQUENTIAL, SO THE UPDATED TABLES ARE WRITTEN                
007680* BACK AS BRAND-NEW FILES RATHER THAN REWRITTEN IN PLACE.                
007690*---------------------------------------------------------*              
007700 REWRITE-PRC-RTN.                                                        
007710     OPEN OUTPUT PRICES-FILE.                                            
007720     IF NOT PRC-OK                                                       
007730         DISPLAY "PRICES REOPEN FAILED: " PRC-FILE-STATUS                
007740         STOP RUN.                                                       
007750     PERFORM WRITE-ONE-PRC-RTN THRU WRITE-ONE-PRC-EXIT                   
007760         VARYING WS-PRC-IDX FROM 1 BY 1                                  
007770         UNTIL WS-PRC-IDX > WS-PRC-COUNT.                                
007780     CLOSE PRICES-FILE.                                                  
007790 REWRITE-PRC-EXIT.                                                       
007800     EXIT.                                                               
007810*                                                                        
007820 WRITE-ONE-PRC-RTN.                                                      
007830     MOVE WS-PRC-T-SYMBOL (WS-PRC-IDX)  TO PRC-SYMBOL.                   
007840     MOVE WS-PRC-T-DATE (WS-PRC-IDX)    TO PRC-DATE.                     
007850     MOVE WS-PRC-T-OPEN (WS-PRC-IDX)    TO PRC-OPEN.                     
007860     MOVE WS-PRC-T-HIGH (WS-PRC-IDX)    TO PRC-HIGH.                     
007870     MOVE WS-PRC-T-LOW (WS-PRC-IDX)     TO PRC-LOW.                      
007880     MOVE WS-PRC-T-CLOSE (WS-PRC-IDX)   TO PRC-CLOSE.                    
007890     MOVE WS-PRC-T-VOLUME (WS-PRC-IDX)  TO PRC-VOLUME.                   
007900     MOVE WS-PRC-T-PATTERN (WS-PRC-IDX) TO PRC-PATTERN.                  
007910     WRITE PRC-RECORD.                                                   
007920 WRITE-ONE-PRC-EXIT.                                                     
007930     EXIT.                                                               
007940*                                                                        
007950 REWRITE-BPT-RTN.                                                        
007960     OPEN OUTPUT BTPOINTS-FILE.                                          
007970     IF NOT BPT-OK                                                       
007980         DISPLAY "BTPOINTS REOPEN FAILED: " BPT-FILE-STATUS              
007990         STOP RUN.                                                       
008000     PERFORM WRITE-ONE-BPT-RTN THRU WRITE-ONE-BPT-EXIT                   
008010         VARYING WS-BPT-IDX FROM 1 BY 1                                  
008020         UNTIL WS-BPT-IDX > WS-BPT-COUNT.                                
008030     CLOSE BTPOINTS-FILE.                                                
008040 REWRITE-BPT-EXIT.                                                       
008050     EXIT.                                                               
008060*                                                                        
008070 WRITE-ONE-BPT-RTN.                                                      
008080     MOVE WS-BPT-T-SYMBOL (WS-BPT-IDX)   TO BPT-SYMBOL.                  
008090     MOVE WS-BPT-T-DATE (WS-BPT-IDX)     TO BPT-DATE.                    
008100     MOVE WS-BPT-T-PRICE (WS-BPT-IDX)    TO BPT-PRICE.                   
008110     MOVE WS-BPT-T-EXCHANGE (WS-BPT-IDX) TO BPT-EXCHANGE.                
008120     WRITE BPT-RECORD.                                                   
008130 WRITE-ONE-BPT-EXIT.                                                     
008140     EXIT.                                                               
008150*                                                                        
008160*---------------------------------------------------------*              
008170* PRINT-SUMMARY-RTN - PER-RUN CONTROL TOTALS AND THE                     
008180* SUCCESS RATE, CARRIED TO ONE DECIMAL (TICKET 01-0118).                 
008190*---------------------------------------------------------*              
008200 PRINT-SUMMARY-RTN.                                                      
008210     IF WS-SYM-COUNT = ZERO                                              
008220         MOVE ZERO TO WS-SUCCESS-RATE-N                                  
008230     ELSE                                                                
008240         COMPUTE WS-SUCCESS-RATE-N ROUNDED =                             
008250             WS-SUCCESS-COUNT / WS-SYM-COUNT * 100                       
008260     END-IF.                                                             
008270     MOVE SPACES TO LINEPR.                                              
008280     MOVE WS-SYM-COUNT TO SL1-TOTAL.                                     
008290     WRITE LINEPR FROM SUMMARY-LINE-1 AFTER ADVANCING 2.                 
008300     MOVE SPACES TO LINEPR.                                              
008310     MOVE WS-SUCCESS-COUNT TO SL2-SUCCESS.                               
008320     WRITE LINEPR FROM SUMMARY-LINE-2 AFTER ADVANCING 1.                 
008330     MOVE SPACES TO LINEPR.                                              
008340     MOVE WS-FAILURE-COUNT TO SL3-FAILURE.                               
008350     WRITE LINEPR FROM SUMMARY-LINE-3 AFTER ADVANCING 1.                 
008360     MOVE SPACES TO LINEPR.                                              
008370     MOVE WS-SUCCESS-RATE-N TO SL4-RATE.                                 
008380     WRITE LINEPR FROM SUMMARY-LINE-4 AFTER ADVANCING 1.                 
008390 PRINT-SUMMARY-EXIT.                                                     
008400     EXIT.                                                               
008410*                                                                        
008420 CLOSE-ROUTINE.                                                          
008430     DISPLAY "STOCKUPD - SYMBOLS: " WS-SYM-COUNT                         
008440             " SUCCESS: " WS-SUCCESS-COUNT                               
008450             " FAILED: " WS-FAILURE-COUNT.                               
008460     CLOSE PRLINE.                                                       
008470 CLOSE-ROUTINE-EXIT.                                                     
008480     EXIT.                                                               
