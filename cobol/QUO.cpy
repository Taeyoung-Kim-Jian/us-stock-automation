000100*----------------------------------------------------------*             
000110* QUO  -  QUOTE FEED RECORD.  ONE PER (EXCHANGE, SYMBOL)                 
000120*         THE FEED KNOWS ABOUT.  QUO-STATUS-CD OF '0' IS                 
000130*         THE ONLY GOOD-QUOTE VALUE - ANYTHING ELSE MEANS                
000140*         NO DATA CAME BACK FOR THAT SYMBOL TODAY.                       
000150*----------------------------------------------------------*             
000160     05  QUO-EXCH-CD             PIC X(03).                              
000170     05  QUO-SYMBOL              PIC X(10).                              
000180     05  QUO-LAST                PIC 9(7)V9(4).                          
000190     05  QUO-OPEN                PIC 9(7)V9(4).                          
000200     05  QUO-HIGH                PIC 9(7)V9(4).                          
000210     05  QUO-LOW                 PIC 9(7)V9(4).                          
000220     05  QUO-VOLUME              PIC 9(12).                              
000230     05  QUO-STATUS-CD           PIC X(01).                              
000240     05  FILLER                  PIC X(04).                              
