000100*----------------------------------------------------------*             
000110* BPTSEL  -  FILE-CONTROL SELECT FOR THE B-POINT HISTORY                 
000120*            FILE (BTPOINTS).  SHARED BY STOCKUPD AND                    
000130*            STOCKPAT - KEEP BOTH IN STEP IF THIS CHANGES.               
000140*----------------------------------------------------------*             
000150     SELECT BTPOINTS-FILE ASSIGN TO BTPOINTS                             
000160            FILE STATUS IS BPT-FILE-STATUS                               
000170            ORGANIZATION IS LINE SEQUENTIAL.                             
