000100*----------------------------------------------------------*             
000110* RUNSEL  -  FILE-CONTROL SELECT FOR THE RUN PARAMETER                   
000120*            CARD (RUNPARM) - SINGLE RUN-DATE RECORD.                    
000130*----------------------------------------------------------*             
000140     SELECT RUNPARM-FILE ASSIGN TO RUNPARM                               
000150            FILE STATUS IS RUN-FILE-STATUS                               
000160            ORGANIZATION IS LINE SEQUENTIAL.                             
