000100*----------------------------------------------------------*             
000110* RUN  -  RUN PARAMETER CARD.  SINGLE RECORD, "TODAY" FOR                
000120*         THE BATCH RUN.  RECORD IS EXACTLY 10 BYTES SO                  
000130*         THERE IS NO ROOM LEFT FOR A TRAILING FILLER.                   
000140*----------------------------------------------------------*             
000150     05  RUN-DATE                PIC X(10).                              
