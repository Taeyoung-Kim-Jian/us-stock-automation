000100*----------------------------------------------------------*             
000110* QUOSEL  -  FILE-CONTROL SELECT FOR THE QUOTE FEED                      
000120*            (QUOTES).  USED BY STOCKUPD ONLY.                           
000130*----------------------------------------------------------*             
000140     SELECT QUOTES-FILE ASSIGN TO QUOTES                                 
000150            FILE STATUS IS QUO-FILE-STATUS                               
000160            ORGANIZATION IS LINE SEQUENTIAL.                             
