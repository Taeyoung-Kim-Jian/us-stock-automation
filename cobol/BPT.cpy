000100*----------------------------------------------------------*             
000110* BPT  -  B-POINT RECORD.  ONE PER HISTORICALLY SIGNIFICANT              
000120*         PIVOT (SYMBOL, DATE, PRICE).  BTPOINTS FILE IS                 
000130*         UNORDERED ON INPUT - NO KEY, PLAIN LINE SEQ.                   
000140*         EXCHANGE IS BLANK UNTIL STOCKUPD FIRST PRICES                  
000150*         THE SYMBOL.                                                    
000160*----------------------------------------------------------*             
000170     05  BPT-SYMBOL              PIC X(10).                              
000180     05  BPT-DATE                PIC X(10).                              
000190     05  BPT-PRICE               PIC 9(7)V9(4).                          
000200     05  BPT-EXCHANGE            PIC X(06).                              
000210     05  FILLER                  PIC X(03).                              
