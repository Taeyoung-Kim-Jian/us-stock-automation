000100*----------------------------------------------------------*             
000110* PRCSEL  -  FILE-CONTROL SELECT FOR THE DAILY PRICE                     
000120*            MASTER (PRICES).  SHARED BY STOCKUPD AND                    
000130*            STOCKPAT.                                                   
000140*----------------------------------------------------------*             
000150     SELECT PRICES-FILE ASSIGN TO PRICES                                 
000160            FILE STATUS IS PRC-FILE-STATUS                               
000170            ORGANIZATION IS LINE SEQUENTIAL.                             
